000100*****************************************************************
000110* CFPK0025 - LAYOUT DO ARQUIVO INDEXADO DE PAGINACAO (ESTRUTURA
000120*            FISICA), CHAVE = NUMERO DA IMAGEM. GERADO POR INTEI-
000130*            RO QUANDO AINDA NAO EXISTE NENHUMA ENTRADA, PARA
000140*            DEPOIS SER RECORTADA PELAS FAIXAS DE PAGINA DE CADA
000150*            ELEMENTO (REGRA DE NEGOCIO 5).
000160*****************************************************************
000170 01  MSI-PAGINA-REGISTRO.
000180     03 MSI-PAG-NUMERO-IMAGEM    PIC 9(06).
000190*    ZERO ATE A CRIACAO INICIAL PELO P260 (VER MSIIMPRT); DEPOIS
000200*    DA CRIACAO INICIAL, RECEBE A SEQUENCIA DO ELEMENTO DONO DA
000210*    IMAGEM PARA CADA NUMERO DENTRO DA FAIXA DAQUELE ELEMENTO.
000220     03 MSI-PAG-ELEMENTO-SEQ     PIC 9(05).
000230     03 FILLER                   PIC X(10).
