000100*****************************************************************
000110* CFPK0022 - LAYOUT DO ARQUIVO DE IMPORTACAO (SUBSTITUTO PLANO,
000120*            SEQUENCIAL, GERADO A PARTIR DA PLANILHA DE LEVANTA-
000130*            MENTO DO ACERVO, JA CONVERTIDA PELA AREA USUARIA).
000140*            REG-TIPO 'H' = LINHA DE CABECALHO DA PLANILHA.
000150*            REG-TIPO 'D' = LINHA DE DADO DA PLANILHA.
000160*            CADA CELULA OCUPADA DA LINHA FISICA VIRA UMA
000170*            OCORRENCIA DE MSI-LINHA-CELULA, NA ORDEM DE COLUNA.
000180*****************************************************************
000190 01  MSI-IMPORT-REGISTRO.
000200*    INDICADOR DE TIPO DE LINHA - SO EXISTE 'H' UMA VEZ NO
000210*    ARQUIVO (A PRIMEIRA LINHA NAO BRANCA); TODAS AS DEMAIS
000220*    LINHAS NAO BRANCAS SAO 'D'.
000230     03 MSI-LINHA-TIPO-REG       PIC X(01).
000240         88 MSI-LINHA-CABECALHO       VALUE 'H'.
000250         88 MSI-LINHA-DADO            VALUE 'D'.
000260     03 MSI-LINHA-NUMERO         PIC 9(05).
000270     03 MSI-LINHA-QTD-CELULAS    PIC 9(03).
000280*    TABELA DE CELULAS DA LINHA, UMA OCORRENCIA POR COLUNA
000290*    OCUPADA. O LIMITE DE 30 COLUNAS ACOMPANHA O MAIOR
000300*    LEVANTAMENTO JA RECEBIDO PELA AREA USUARIA; SE UM ACERVO
000310*    EXIGIR MAIS COLUNAS NO FUTURO, ESTE OCCURS DEVE SER
000320*    AUMENTADO JUNTO COM CFPK0021 E O CARTAO DE PARAMETROS.
000330     03 MSI-LINHA-CELULA OCCURS 30 TIMES
000340                          INDEXED BY MSI-IDX-CELULA
000350                                 PIC X(256).
000360     03 FILLER                   PIC X(11).
