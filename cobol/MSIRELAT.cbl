000100*****************************************************************
000110* PROGRAMA .... : MSIRELAT
000120* FUNCAO ....... : EMISSAO DO RELATORIO DE CONFERENCIA DA IMPOR-
000130*                  TACAO DE ESTRUTURA (CHAMADO PELO MSIIMPRT UMA
000140*                  VEZ PARA CADA ELEMENTO GRAVADO E UMA VEZ NO
000150*                  FIM DO PROCESSAMENTO PARA OS TOTAIS GERAIS).
000160*                  QUEBRA DE CONTROLE POR NIVEL DE HIERARQUIA,
000170*                  COM SUBTOTAL DE ELEMENTOS POR NIVEL.
000180* AUTOR ........ : J. CARDOSO SILVA
000190* INSTALACAO ... : DEPTO DE PROCESSAMENTO DE DADOS
000200* DATA ESCRITA . : 19/10/1992
000210* DATA COMPILADO : 19/10/1992
000220* SEGURANCA .... : CONFIDENCIAL - USO INTERNO
000230*****************************************************************
000240* HISTORICO DE ALTERACOES
000250*-----------------------------------------------------------------
000260* 19/10/1992 JCS  SOL-0467  VERSAO INICIAL - CABECALHO, LINHA DE
000270*                           DETALHE E QUEBRA DE NIVEL.
000280* 03/03/1993 EPI  SOL-0481  INCLUIDA CONTAGEM DE PAGINA E SALTO
000290*                           DE FORMULARIO (TOP-OF-FORM).
000300* 03/03/1994 MRS  SOL-0522  INCLUIDA LINHA DE TOTAIS GERAIS DE
000310*                           FIM DE PROCESSAMENTO (LIDAS, CRIADOS,
000320*                           REJEITADAS).
000330* 30/08/1995 JCS  SOL-0558  AJUSTADA LARGURA DA COLUNA DE TIPO DE
000340*                           DOCUMENTO PARA 20 POSICOES.
000350* 21/02/1997 MRS  SOL-0602  RELATORIO PASSA A SER GERADO MESMO
000360*                           QUANDO NENHUM ELEMENTO E' CRIADO
000370*                           (SOMENTE CABECALHO E TOTAIS ZERADOS).
000380* 09/12/1998 EPI  SOL-0641  AJUSTE ANO 2000 - DATA DO CABECALHO
000390*                           DO RELATORIO PASSA A USAR ANO COM 4
000400*                           DIGITOS.
000410* 05/05/1999 JCS  SOL-0655  REVISAO GERAL PRE-ANO 2000. NENHUMA
000420*                           OUTRA DATA COM 2 DIGITOS ENCONTRADA
000430*                           NESTE PROGRAMA.
000440* 14/03/2001 MRS  SOL-0688  INCLUIDO CODIGO DE RETORNO DO PASSO
000450*                           NOS 2 ULTIMOS BYTES DA LINHA DE SI-
000460*                           TUACAO FINAL, PARA EXTRACAO PELO JOB
000470*                           DE LOG SEM PRECISAR REABRIR O RELA-
000480*                           TORIO IMPRESSO.
000490* 19/06/2003 JCS  SOL-0731  AJUSTADO ESPACAMENTO ENTRE O BLOCO DE
000500*                           TOTAIS POR NIVEL E A LINHA DE SITUA-
000510*                           CAO FINAL PARA 2 LINHAS EM BRANCO,
000520*                           CONFORME PADRAO DOS DEMAIS RELATO-
000530*                           RIOS DO DEPARTAMENTO.
000540*****************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID. MSIRELAT.
000570 AUTHOR. J. CARDOSO SILVA.
000580 INSTALLATION. DEPTO DE PROCESSAMENTO DE DADOS.
000590 DATE-WRITTEN. 19/10/1992.
000600 DATE-COMPILED. 19/10/1992.
000610 SECURITY. CONFIDENCIAL - USO INTERNO.
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-4341.
000660 OBJECT-COMPUTER. IBM-4341.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT RELATORIO ASSIGN TO 'RELATORIO'
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS WS-FS-R.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  RELATORIO
000790     LABEL RECORDS ARE STANDARD.
000800 01  WS-LINHA-RELATORIO          PIC X(132).
000810
000820 WORKING-STORAGE SECTION.
000830 77  WS-FS-R                     PIC 9(02).
000840     88  WS-FS-OK                    VALUE 0.
000850
000860 77  WS-CHAVE-PRIMEIRA-CHAMADA   PIC X(01) VALUE 'S'.
000870     88  WS-PRIMEIRA-CHAMADA-OK      VALUE 'S' FALSE 'N'.
000880 77  WS-CHAVE-TEM-QUEBRA-PEND    PIC X(01) VALUE 'N'.
000890     88  WS-QUEBRA-PENDENTE-OK       VALUE 'S' FALSE 'N'.
000900
000910 77  WS-NIVEL-ANTERIOR-REL       PIC 9(03) COMP VALUE ZERO.
000920 77  WS-QTD-NIVEL-CORRENTE       PIC 9(07) COMP VALUE ZERO.
000930 77  WS-LINHAS-NA-PAGINA         PIC 9(02) COMP VALUE 99.
000940 77  WS-NUMERO-PAGINA            PIC 9(04) COMP VALUE ZERO.
000950 77  WS-IDX-REL                  PIC 9(02) COMP.
000960
000970 01  WS-DATA-SISTEMA.
000980     03 WS-DATA-ANO              PIC 9(04).
000990     03 WS-DATA-MES              PIC 9(02).
001000     03 WS-DATA-DIA              PIC 9(02).
001010 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
001020     03 WS-DATA-ANO-MES          PIC 9(06).
001030     03 FILLER                   PIC 9(02).
001040
001050 01  WS-CAB1.
001060     03 FILLER                   PIC X(01) VALUE SPACE.
001070     03 FILLER                   PIC X(45)
001080        VALUE 'RELATORIO DE IMPORTACAO DE ESTRUTURA - MSIIMPRT'.
001090     03 FILLER                   PIC X(10) VALUE SPACES.
001100     03 WS-CAB1-DATA             PIC 9(04)/99/99.           SOL0641 
001110     03 FILLER                   PIC X(05) VALUE SPACES.
001120     03 FILLER                   PIC X(08) VALUE 'PAGINA '.
001130     03 WS-CAB1-PAGINA           PIC ZZZ9.
001140     03 FILLER                   PIC X(45) VALUE SPACES.
001150
001160 01  WS-CAB2.
001170     03 FILLER                   PIC X(01) VALUE SPACE.
001180     03 FILLER                   PIC X(06) VALUE 'LINHA '.
001190     03 FILLER                   PIC X(03) VALUE SPACES.
001200     03 FILLER                   PIC X(05) VALUE 'NIVEL'.
001210     03 FILLER                   PIC X(03) VALUE SPACES.
001220     03 FILLER                   PIC X(20) VALUE 'TIPO DE DOCUMENTO'.
001230     03 FILLER                   PIC X(02) VALUE SPACES.
001240     03 FILLER                   PIC X(20) VALUE 'IDENTIFICADOR'.
001250     03 FILLER                   PIC X(72) VALUE SPACES.
001260
001270 01  WS-DETALHE.
001280     03 FILLER                   PIC X(01) VALUE SPACE.
001290     03 WS-DET-LINHA             PIC ZZZZ9.
001300     03 FILLER                   PIC X(03) VALUE SPACES.
001310     03 WS-DET-NIVEL             PIC ZZ9.
001320     03 FILLER                   PIC X(05) VALUE SPACES.
001330     03 WS-DET-DOCTYPE           PIC X(20).                 SOL0558 
001340     03 FILLER                   PIC X(02) VALUE SPACES.
001350     03 WS-DET-IDENTIFICA        PIC X(20).
001360     03 FILLER                   PIC X(72) VALUE SPACES.
001370
001380 01  WS-QUEBRA-NIVEL.
001390     03 FILLER                   PIC X(01) VALUE SPACE.
001400     03 FILLER                   PIC X(15) VALUE '  TOTAL NIVEL '.
001410     03 WS-QNIV-NIVEL            PIC ZZ9.
001420     03 FILLER                   PIC X(05) VALUE ' ... '.
001430     03 WS-QNIV-QTDE             PIC ZZZZZ9.
001440     03 FILLER                   PIC X(10) VALUE ' ELEMENTOS'.
001450     03 FILLER                   PIC X(86) VALUE SPACES.
001460
001470 01  WS-TOTAIS-GERAIS-1.
001480     03 FILLER                   PIC X(01) VALUE SPACE.
001490     03 FILLER                   PIC X(30) VALUE
001500        'TOTAL DE LINHAS LIDAS ......: '.
001510     03 WS-TOT1-LIDAS            PIC ZZZ,ZZZ,ZZ9.
001520     03 FILLER                   PIC X(89) VALUE SPACES.
001530
001540 01  WS-TOTAIS-GERAIS-2.
001550     03 FILLER                   PIC X(01) VALUE SPACE.
001560     03 FILLER                   PIC X(30) VALUE
001570        'TOTAL DE ELEMENTOS CRIADOS .: '.
001580     03 WS-TOT2-CRIADOS          PIC ZZZ,ZZZ,ZZ9.
001590     03 FILLER                   PIC X(89) VALUE SPACES.
001600
001610 01  WS-TOTAIS-GERAIS-3.
001620     03 FILLER                   PIC X(01) VALUE SPACE.
001630     03 FILLER                   PIC X(30) VALUE
001640        'TOTAL DE LINHAS REJEITADAS .: '.
001650     03 WS-TOT3-REJEIT           PIC ZZZ,ZZZ,ZZ9.
001660     03 FILLER                   PIC X(89) VALUE SPACES.
001670
001680 01  WS-TOTAIS-GERAIS-4.
001690     03 FILLER                   PIC X(01) VALUE SPACE.
001700     03 FILLER                   PIC X(30) VALUE
001710        'SITUACAO FINAL DO PROCESSO .: '.
001720     03 WS-TOT4-SITUACAO         PIC X(20).
001730     03 FILLER                   PIC X(69) VALUE SPACES.
001740
001750 01  WS-TOTAIS-GERAIS-4-R REDEFINES WS-TOTAIS-GERAIS-4.
001760*    OS PRIMEIROS 51 BYTES (MARCA + TEXTO DA SITUACAO) FICAM
001770*    INTOCADOS; OS 2 ULTIMOS BYTES DA LINHA (QUE NA VISAO
001780*    NORMAL SAO BRANCO DE PREENCHIMENTO) RECEBEM O CODIGO DE
001790*    RETORNO NUMERICO DO PASSO, PARA EXTRACAO PELO JOB DE LOG.
001800     03 FILLER                   PIC X(51).
001810     03 FILLER                   PIC X(67).
001820     03 WS-TOT4-RC-NUM           PIC 9(02).
001830
001840 LINKAGE SECTION.
001850 01  MSI-RELAT-AREA.
001860     COPY CFPK0026.
001870
001880 PROCEDURE DIVISION USING MSI-RELAT-AREA.
001890
001900*-----------------------------------------------------------------
001910* MAIN-PROCEDURE - PONTO DE ENTRADA DO SUBPROGRAMA - DESVIA PARA
001920* DETALHE OU TOTAIS CONFORME O TIPO DE CHAMADA
001930*-----------------------------------------------------------------
001940 MAIN-PROCEDURE.
001950     PERFORM P100-PRIMEIRA-CHAMADA THRU P100-PRIMEIRA-CHAMADA-FIM.
001960     EVALUATE TRUE
001970         WHEN MSI-RELAT-DETALHE
001980             PERFORM P200-IMPRIME-DETALHE
001990                 THRU P200-IMPRIME-DETALHE-FIM
002000         WHEN MSI-RELAT-TOTAIS
002010             PERFORM P300-IMPRIME-TOTAIS
002020                 THRU P300-IMPRIME-TOTAIS-FIM
002030             PERFORM P470-FECHA-RELATORIO
002040                 THRU P470-FECHA-RELATORIO-FIM
002050     END-EVALUATE.
002060 MAIN-PROCEDURE-FIM.
002070     GOBACK.
002080
002090*---------------------------------------------------------------
002100* P100 - NA PRIMEIRA CHAMADA, ABRE O RELATORIO E IMPRIME O
002110*        CABECALHO DA PRIMEIRA PAGINA
002120*---------------------------------------------------------------
002130 P100-PRIMEIRA-CHAMADA.
002140     IF WS-PRIMEIRA-CHAMADA-OK
002150         OPEN OUTPUT RELATORIO
002160         MOVE ZERO TO WS-NUMERO-PAGINA
002170         MOVE 1980 TO WS-DATA-ANO
002180         MOVE 01   TO WS-DATA-MES
002190         MOVE 01   TO WS-DATA-DIA
002200         PERFORM P110-IMPRIME-CABECALHO
002210             THRU P110-IMPRIME-CABECALHO-FIM
002220         SET WS-PRIMEIRA-CHAMADA-OK TO FALSE
002230     END-IF.
002240 P100-PRIMEIRA-CHAMADA-FIM.
002250
002260*-----------------------------------------------------------------
002270* P110-IMPRIME-CABECALHO - IMPRIME O CABECALHO DE UMA NOVA PAGINA
002280* (SALTO DE FORMULARIO A PARTIR DA SEGUNDA PAGINA)
002290*-----------------------------------------------------------------
002300 P110-IMPRIME-CABECALHO.
002310     ADD 1 TO WS-NUMERO-PAGINA.
002320     MOVE WS-DATA-SISTEMA TO WS-CAB1-DATA.
002330     MOVE WS-NUMERO-PAGINA TO WS-CAB1-PAGINA.
002340     IF WS-NUMERO-PAGINA = 1
002350         WRITE WS-LINHA-RELATORIO FROM WS-CAB1
002360     ELSE
002370         WRITE WS-LINHA-RELATORIO FROM WS-CAB1
002380               AFTER ADVANCING PAGE
002390     END-IF.
002400     WRITE WS-LINHA-RELATORIO FROM WS-CAB2 AFTER ADVANCING 2 LINES.
002410     MOVE ZERO TO WS-LINHAS-NA-PAGINA.
002420 P110-IMPRIME-CABECALHO-FIM.
002430
002440*---------------------------------------------------------------
002450* P200 - IMPRIME UMA LINHA DE DETALHE, COM QUEBRA DE NIVEL
002460*---------------------------------------------------------------
002470 P200-IMPRIME-DETALHE.
002480     IF WS-LINHAS-NA-PAGINA > 55
002490         PERFORM P110-IMPRIME-CABECALHO
002500             THRU P110-IMPRIME-CABECALHO-FIM
002510     END-IF.
002520     IF MSI-RELAT-NIVEL NOT = WS-NIVEL-ANTERIOR-REL
002530        AND WS-QUEBRA-PENDENTE-OK
002540         PERFORM P210-EMITE-QUEBRA-NIVEL
002550                 THRU P210-EMITE-QUEBRA-NIVEL-FIM
002560     END-IF.
002570     MOVE MSI-RELAT-LINHA-NUMERO TO WS-DET-LINHA.
002580     MOVE MSI-RELAT-NIVEL        TO WS-DET-NIVEL.
002590     MOVE MSI-RELAT-DOCTYPE      TO WS-DET-DOCTYPE.
002600     MOVE MSI-RELAT-IDENTIFICA   TO WS-DET-IDENTIFICA.
002610     WRITE WS-LINHA-RELATORIO FROM WS-DETALHE AFTER ADVANCING 1
002620         LINE.
002630     ADD 1 TO WS-LINHAS-NA-PAGINA.
002640     IF MSI-RELAT-NIVEL NOT = WS-NIVEL-ANTERIOR-REL
002650         MOVE ZERO TO WS-QTD-NIVEL-CORRENTE
002660         MOVE MSI-RELAT-NIVEL TO WS-NIVEL-ANTERIOR-REL
002670     END-IF.
002680     ADD 1 TO WS-QTD-NIVEL-CORRENTE.
002690     SET WS-QUEBRA-PENDENTE-OK TO TRUE.
002700 P200-IMPRIME-DETALHE-FIM.
002710
002720*-----------------------------------------------------------------
002730* P210-EMITE-QUEBRA-NIVEL - IMPRIME A LINHA DE SUBTOTAL DE UM
002740*            BLOCO CONTIGUO DE ELEMENTOS DO MESMO NIVEL
002750*-----------------------------------------------------------------
002760 P210-EMITE-QUEBRA-NIVEL.                                   SOL0467
002770     MOVE WS-NIVEL-ANTERIOR-REL  TO WS-QNIV-NIVEL.
002780     MOVE WS-QTD-NIVEL-CORRENTE  TO WS-QNIV-QTDE.
002790     WRITE WS-LINHA-RELATORIO FROM WS-QUEBRA-NIVEL
002800           AFTER ADVANCING 1 LINE.
002810     ADD 1 TO WS-LINHAS-NA-PAGINA.
002820 P210-EMITE-QUEBRA-NIVEL-FIM.
002830
002840*---------------------------------------------------------------
002850* P300 - AO FIM DO PROCESSAMENTO, FECHA A ULTIMA QUEBRA PENDENTE
002860*        E IMPRIME OS TOTAIS GERAIS DO PASSO
002870*---------------------------------------------------------------
002880 P300-IMPRIME-TOTAIS.
002890     IF WS-QUEBRA-PENDENTE-OK
002900         PERFORM P210-EMITE-QUEBRA-NIVEL
002910                 THRU P210-EMITE-QUEBRA-NIVEL-FIM
002920     END-IF.
002930     IF MSI-RELAT-QTD-NIVEIS > ZERO
002940         PERFORM P310-IMPRIME-TOTAL-NIVEL
002950                 THRU P310-IMPRIME-TOTAL-NIVEL-FIM
002960                 VARYING WS-IDX-REL FROM 1 BY 1
002970                 UNTIL WS-IDX-REL > MSI-RELAT-QTD-NIVEIS
002980     END-IF.
002990     MOVE MSI-RELAT-TOT-LIDAS      TO WS-TOT1-LIDAS.
003000     MOVE MSI-RELAT-TOT-CRIADOS    TO WS-TOT2-CRIADOS.
003010     MOVE MSI-RELAT-TOT-REJEITADAS TO WS-TOT3-REJEIT.
003020     IF MSI-RELAT-TOT-RC = ZERO
003030         MOVE 'CONCLUIDO COM SUCESSO' TO WS-TOT4-SITUACAO
003040     ELSE
003050         MOVE 'ABORTADO'              TO WS-TOT4-SITUACAO
003060     END-IF.
003070     MOVE MSI-RELAT-TOT-RC TO WS-TOT4-RC-NUM.
003080     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-GERAIS-1
003090           AFTER ADVANCING 2 LINES.
003100     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-GERAIS-2
003110           AFTER ADVANCING 1 LINE.
003120     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-GERAIS-3
003130           AFTER ADVANCING 1 LINE.
003140     WRITE WS-LINHA-RELATORIO FROM WS-TOTAIS-GERAIS-4
003150           AFTER ADVANCING 2 LINES.
003160 P300-IMPRIME-TOTAIS-FIM.
003170
003180*-----------------------------------------------------------------
003190* P310-IMPRIME-TOTAL-NIVEL - IMPRIME UMA LINHA DA TABELA
003200* CONSOLIDADA DE TOTAIS POR NIVEL NO FIM DO RELATORIO
003210*-----------------------------------------------------------------
003220 P310-IMPRIME-TOTAL-NIVEL.
003230     MOVE MSI-RELAT-NIVEL-NUM (WS-IDX-REL)  TO WS-QNIV-NIVEL.
003240     MOVE MSI-RELAT-NIVEL-QTDE (WS-IDX-REL) TO WS-QNIV-QTDE.
003250     WRITE WS-LINHA-RELATORIO FROM WS-QUEBRA-NIVEL
003260           AFTER ADVANCING 1 LINE.
003270 P310-IMPRIME-TOTAL-NIVEL-FIM.
003280
003290*-----------------------------------------------------------------
003300* P470-FECHA-RELATORIO - FECHA O ARQUIVO DE RELATORIO
003310*-----------------------------------------------------------------
003320 P470-FECHA-RELATORIO.
003330     CLOSE RELATORIO.
003340 P470-FECHA-RELATORIO-FIM.
