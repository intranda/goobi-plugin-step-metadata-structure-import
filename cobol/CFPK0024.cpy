000100*****************************************************************
000110* CFPK0024 - LAYOUT DO ARQUIVO INDEXADO DE CATALOGO (OPAC), CHAVE
000120*            = IDENTIFICADOR DO REGISTRO. FORNECE OS METADADOS
000130*            BASE QUE A REGRA DE NEGOCIO 4 (ENRIQUECIMENTO) COPIA
000140*            PARA O NOVO ELEMENTO ANTES DA PLANILHA SOBREPOR.
000150*****************************************************************
000160 01  MSI-CATALOGO-REGISTRO.
000170*    CHAVE DE ACESSO AO ARQUIVO INDEXADO - DEVE CASAR COM O
000180*    VALOR DA COLUNA IDENTIFICADORA DA PLANILHA (MSI-COLUNA-
000190*    IDENTIFICA EM CFPK0021) PARA QUE O ENRIQUECIMENTO OCORRA.
000200     03 MSI-CAT-IDENTIFICA       PIC X(64).
000210     03 MSI-CAT-QTD-META         PIC 9(03).
000220     03 MSI-CAT-METADADO OCCURS 15 TIMES
000230                          INDEXED BY MSI-IDX-CATMETA.
000240         05 MSI-CAT-META-NOME        PIC X(64).
000250         05 MSI-CAT-META-VALOR       PIC X(256).
000260     03 FILLER                   PIC X(30).
