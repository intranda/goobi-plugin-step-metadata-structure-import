000100*****************************************************************
000110* CFPK0023 - LAYOUT DO ARQUIVO DE ESTRUTURA/METADADOS RECONSTRU-
000120*            IDO PELA CARGA, MAIS O REGISTRO FINAL DE TOTAIS
000130*            GRAVADO AO TERMINO DO PROCESSAMENTO.
000140*            REG-TIPO 'E' = ELEMENTO DE ESTRUTURA.
000150*            REG-TIPO 'T' = TOTAIS DE FIM DE PROCESSAMENTO.
000160*****************************************************************
000170 01  MSI-STRUCT-REGISTRO.
000180     03 MSI-STRUCT-TIPO-REG      PIC X(01).
000190         88 MSI-STRUCT-ELEMENTO       VALUE 'E'.
000200         88 MSI-STRUCT-TOTAIS         VALUE 'T'.
000210     03 MSI-STRUCT-CORPO-ELEM.
000220         05 MSI-ELEMENTO-SEQ         PIC 9(05).
000230         05 MSI-ELEMENTO-DOCTYPE     PIC X(64).
000240         05 MSI-ELEMENTO-NIVEL       PIC 9(03).
000250         05 MSI-ELEMENTO-PAI-SEQ     PIC 9(05).
000260*        SEQUENCIA (MSI-ELEMENTO-SEQ) DO ELEMENTO IMEDIATAMENTE
000270*        SUPERIOR NA ARVORE; ZERO PARA OS ELEMENTOS DE NIVEL 1
000280*        (SEM PAI). MONTADA PELA PILHA DE ULTIMO-ELEMENTO-POR-
000290*        NIVEL EM MSIIMPRT (REGRA DE NEGOCIO 2).
000300         05 MSI-ELEMENTO-IDENTIFICA  PIC X(64).
000310         05 MSI-ELEMENTO-IMAGEM-INI  PIC 9(06).
000320         05 MSI-ELEMENTO-IMAGEM-FIM  PIC 9(06).
000330         05 MSI-ELEMENTO-QTD-META    PIC 9(03).
000340         05 MSI-ELEMENTO-METADADO OCCURS 15 TIMES
000350                            INDEXED BY MSI-IDX-META.
000360             10 MSI-META-NOME        PIC X(64).
000370             10 MSI-META-VALOR       PIC X(256).
000380*    VISAO ALTERNATIVA DO MESMO CORPO PARA O REGISTRO TIPO 'T',
000390*    GRAVADO UMA UNICA VEZ NO FIM DO ARQUIVO PELO P393 (EM
000400*    MSIIMPRT), COM OS TOTAIS GERAIS E A TABELA DE TOTAIS POR
000410*    NIVEL QUE ALIMENTA O RELATORIO FINAL (MSIRELAT).
000420     03 MSI-STRUCT-CORPO-TOTAIS REDEFINES MSI-STRUCT-CORPO-ELEM.
000430         05 MSI-TOTAL-LINHAS-LIDAS   PIC 9(07).
000440         05 MSI-TOTAL-ELEM-CRIADOS   PIC 9(07).
000450         05 MSI-TOTAL-LINHAS-REJEIT  PIC 9(07).
000460         05 MSI-TOTAL-NIVEL-QTD      PIC 9(03).
000470         05 MSI-TOTAL-POR-NIVEL OCCURS 20 TIMES
000480                            INDEXED BY MSI-IDX-TOTNIV.
000490             10 MSI-TOTAL-NIVEL-NUM     PIC 9(03).
000500             10 MSI-TOTAL-NIVEL-QTDE    PIC 9(07).
000510         05 FILLER                   PIC X(4732).
000520     03 FILLER                       PIC X(20).
