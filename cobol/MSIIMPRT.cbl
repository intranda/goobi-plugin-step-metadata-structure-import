000100*****************************************************************
000110* PROGRAMA .... : MSIIMPRT
000120* FUNCAO ....... : IMPORTACAO DA ESTRUTURA DE UM ACERVO A PARTIR
000130*                  DE UMA PLANILHA DE LEVANTAMENTO (CONVERTIDA
000140*                  PREVIAMENTE PARA ARQUIVO PLANO SEQUENCIAL) E
000150*                  MONTAGEM DA ARVORE DE ELEMENTOS DA ESTRUTURA,
000160*                  COM ENRIQUECIMENTO DE METADADOS DE CATALOGO E
000170*                  ATRIBUICAO DE PAGINAS (IMAGENS) A CADA ELE-
000180*                  MENTO CRIADO.
000190* AUTOR ........ : E. PINHEIRO
000200* INSTALACAO ... : DEPTO DE PROCESSAMENTO DE DADOS
000210* DATA ESCRITA . : 12/04/1989
000220* DATA COMPILADO : 12/04/1989
000230* SEGURANCA .... : CONFIDENCIAL - USO INTERNO
000240*****************************************************************
000250* HISTORICO DE ALTERACOES
000260*-----------------------------------------------------------------
000270* 12/04/1989 EPI  SOL-0231  VERSAO INICIAL - CARGA DA PLANILHA DE
000280*                           LEVANTAMENTO E GRAVACAO DOS ELEMENTOS
000290*                           DE ESTRUTURA EM SEQUENCIA PLANA.
000300* 03/07/1989 EPI  SOL-0255  INCLUIDA MONTAGEM DA ARVORE POR NIVEL
000310*                           DE HIERARQUIA (TABELA DE ULTIMO
000320*                           ELEMENTO POR NIVEL).
000330* 22/11/1989 JCS  SOL-0298  INCLUIDA VALIDACAO DE SALTO DE NIVEL
000340*                           E REJEICAO DE LINHA COM NIVEL ZERO.
000350* 14/02/1990 EPI  SOL-0333  INCLUIDO ENRIQUECIMENTO DE METADADOS
000360*                           A PARTIR DO ARQUIVO DE CATALOGO.
000370* 09/08/1990 JCS  SOL-0361  INCLUIDA COPIA DAS COLUNAS DA PLANI-
000380*                           LHA PARA METADADOS CONFORME TABELA DE
000390*                           PARAMETROS (CARTAO TIPO C).
000400* 27/01/1991 EPI  SOL-0388  INCLUIDA GERACAO E VALIDACAO DA PAGI-
000410*                           NACAO (ESTRUTURA FISICA) POR FAIXA DE
000420*                           IMAGEM.
000430* 15/09/1991 MRS  SOL-0412  CORRIGIDO CALCULO DO PAI QUANDO A
000440*                           LINHA DE DADO E' IRMA DO ULTIMO ELE-
000450*                           MENTO CRIADO.
000460* 03/03/1992 EPI  SOL-0440  INCLUIDO CONTADOR DE LINHAS REJEITA-
000470*                           DAS E REGISTRO DE TOTAIS NO ARQUIVO
000480*                           DE ESTRUTURA.
000490* 19/10/1992 JCS  SOL-0467  INCLUIDA CHAMADA AO MODULO MSIRELAT
000500*                           PARA EMISSAO DO RELATORIO DE CONFE-
000510*                           RENCIA DA IMPORTACAO.
000520* 06/06/1993 MRS  SOL-0501  AJUSTADA FAIXA MAXIMA DE COLUNAS DA
000530*                           PLANILHA PARA 30 CELULAS POR LINHA.
000540* 11/01/1994 EPI  SOL-0529  INCLUIDO CHAVEAMENTO UPSI-0 PARA EXE-
000550*                           CUCAO EM MODO DE CONFERENCIA (NAO
000560*                           GRAVA ARQUIVO DE ESTRUTURA).
000570* 30/08/1995 JCS  SOL-0558  REVISADA CONVERSAO DE CELULA NUMERICA
000580*                           PARA ACEITAR VALOR COM PONTO DECIMAL
000590*                           IGUAL A ZERO (EX. 3.0).
000600* 21/02/1997 MRS  SOL-0602  INCLUIDA LEITURA PRELIMINAR DA PLANI-
000610*                           LHA PARA GERAR PAGINACAO QUANDO A
000620*                           ESTRUTURA FISICA AINDA ESTA VAZIA.
000630* 09/12/1998 EPI  SOL-0641  AJUSTE ANO 2000 - CAMPOS DE DATA DO
000640*                           CABECALHO DO RELATORIO PASSAM A USAR
000650*                           ANO COM 4 DIGITOS.
000660* 05/05/1999 JCS  SOL-0655  REVISAO GERAL PRE-ANO 2000. NENHUMA
000670*                           OUTRA DATA COM 2 DIGITOS ENCONTRADA
000680*                           NESTE PROGRAMA.
000690* 14/03/2001 MRS  SOL-0688  INCLUIDA VALIDACAO DE PASTA/PLANILHA
000700*                           AUSENTE NA ABERTURA DO ARQUIVO DE
000710*                           IMPORTACAO (RETORNO IMEDIATO COM
000720*                           CODIGO DE ERRO PARA O JCL CHAMADOR).
000730* 08/11/2002 EPI  SOL-0714  CORRIGIDO ESTOURO DE INDICE NA TABELA
000740*                           DE TOTAIS POR NIVEL QUANDO A PLANI-
000750*                           LHA POSSUI MAIS DE 20 NIVEIS DE
000760*                           HIERARQUIA (PASSA A REJEITAR A LINHA
000770*                           EM VEZ DE ESTOURAR A TABELA).
000780*****************************************************************
000790 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. MSIIMPRT.
000810 AUTHOR. E. PINHEIRO.
000820 INSTALLATION. DEPTO DE PROCESSAMENTO DE DADOS.
000830 DATE-WRITTEN. 12/04/1989.
000840 DATE-COMPILED. 12/04/1989.
000850 SECURITY. CONFIDENCIAL - USO INTERNO.
000860
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SOURCE-COMPUTER. IBM-4341.
000900 OBJECT-COMPUTER. IBM-4341.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM
000930     UPSI-0 ON STATUS IS WS-MODO-CONFERENCIA
000940     UPSI-0 OFF STATUS IS WS-MODO-NORMAL.
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT PARAMETRO   ASSIGN TO 'PARAMETRO'
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS  IS WS-FS-P.
001010     SELECT IMPORTA     ASSIGN TO 'IMPORTA'
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            FILE STATUS  IS WS-FS-I.
001040     SELECT ESTRUTURA   ASSIGN TO 'ESTRUTURA'
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            FILE STATUS  IS WS-FS-E.
001070     SELECT CATALOGO    ASSIGN TO 'CATALOGO'
001080            ORGANIZATION IS INDEXED
001090            ACCESS MODE  IS RANDOM
001100            RECORD KEY   IS MSI-CAT-IDENTIFICA
001110            FILE STATUS  IS WS-FS-C.
001120     SELECT PAGINAS     ASSIGN TO 'PAGINAS'
001130            ORGANIZATION IS INDEXED
001140            ACCESS MODE  IS DYNAMIC
001150            RECORD KEY   IS MSI-PAG-NUMERO-IMAGEM
001160            FILE STATUS  IS WS-FS-G.
001170
001180 DATA DIVISION.
001190 FILE SECTION.
001200 FD  PARAMETRO
001210     LABEL RECORDS ARE STANDARD.
001220     COPY CFPK0021.
001230
001240 FD  IMPORTA
001250     LABEL RECORDS ARE STANDARD.
001260     COPY CFPK0022.
001270
001280 FD  ESTRUTURA
001290     LABEL RECORDS ARE STANDARD.
001300     COPY CFPK0023.
001310
001320 FD  CATALOGO
001330     LABEL RECORDS ARE STANDARD.
001340     COPY CFPK0024.
001350
001360 FD  PAGINAS
001370     LABEL RECORDS ARE STANDARD.
001380     COPY CFPK0025.
001390
001400 WORKING-STORAGE SECTION.
001410*---------------------------------------------------------------
001420* INDICADORES DE STATUS DE ARQUIVO (UM 77 POR ARQUIVO, MESMO
001430* NIVEL 88 REAPROVEITADO E QUALIFICADO, CONFORME PADRAO DA CASA)
001440*---------------------------------------------------------------
001450 77  WS-FS-P                     PIC 9(02).
001460     88  WS-FS-OK                    VALUE 0.
001470 77  WS-FS-I                     PIC 9(02).
001480     88  WS-FS-OK                    VALUE 0.
001490 77  WS-FS-E                     PIC 9(02).
001500     88  WS-FS-OK                    VALUE 0.
001510 77  WS-FS-C                     PIC 9(02).
001520     88  WS-FS-OK                    VALUE 0.
001530 77  WS-FS-G                     PIC 9(02).
001540     88  WS-FS-OK                    VALUE 0.
001550
001560 77  WS-EOF-P                    PIC X(01).
001570     88  WS-EOF-OK                   VALUE 'S' FALSE 'N'.
001580 77  WS-EOF-I                    PIC X(01).
001590     88  WS-EOF-OK                   VALUE 'S' FALSE 'N'.
001600
001610*---------------------------------------------------------------
001620* CHAVES-INTERRUPTORAS DE UM SO USO
001630*---------------------------------------------------------------
001640 77  WS-CHAVE-EXECUCAO           PIC X(01).
001650     88  WS-EXECUCAO-OK              VALUE 'S' FALSE 'N'.
001660 77  WS-CHAVE-LINHA-VALIDA       PIC X(01).
001670     88  WS-LINHA-VALIDA-OK          VALUE 'S' FALSE 'N'.
001680 77  WS-CHAVE-CATALOGO           PIC X(01).
001690     88  WS-CATALOGO-DISPON-OK       VALUE 'S' FALSE 'N'.
001700 77  WS-CHAVE-PAGINACAO          PIC X(01).
001710     88  WS-PAGINACAO-VAZIA-OK       VALUE 'S' FALSE 'N'.
001720 77  WS-CHAVE-META               PIC X(01).
001730     88  WS-META-ENCONTRADO-OK       VALUE 'S' FALSE 'N'.
001740 77  WS-CHAVE-NIVEL              PIC X(01).
001750     88  WS-NIVEL-ENCONTRADO-OK      VALUE 'S' FALSE 'N'.
001760 77  WS-CHAVE-CONVERSAO          PIC X(01).
001770     88  WS-CONV-OK-SIM              VALUE 'S' FALSE 'N'.
001780 77  WS-MODO-CONFERENCIA         PIC X(01).
001790 77  WS-MODO-NORMAL              PIC X(01).
001800
001810*---------------------------------------------------------------
001820* PARAMETROS DO CARTAO MESTRE E TABELA DE COLUNAS (CARTAO TIPO C)
001830*---------------------------------------------------------------
001840 01  WS-PARAMETROS-CARGA.
001850     03 WS-PASTA-EXCEL           PIC X(256).
001860     03 WS-LINHA-CABECALHO-NUM   PIC 9(04) COMP.
001870     03 WS-LINHA-DADO-INICIO-NUM PIC 9(04) COMP.
001880     03 WS-LINHA-DADO-FIM-NUM    PIC 9(05) COMP.
001890     03 WS-COLUNA-IDENTIFICA     PIC X(64).
001900     03 WS-COLUNA-TIPO-DOC       PIC X(64).
001910     03 WS-COLUNA-NIVEL          PIC X(64).
001920     03 WS-COLUNA-IMAGEM-INI     PIC X(64).
001930     03 WS-COLUNA-IMAGEM-FIM     PIC X(64).
001940     03 FILLER                   PIC X(20).
001950
001960 01  WS-QTD-COLUNAS-CONFIG       PIC 9(03) COMP.
001970 01  WS-COLUNA-CONFIG-TABELA.
001980     03 WS-COLUNA-CONFIG-ITEM OCCURS 30 TIMES               SOL0501 
001990                          INDEXED BY WS-IDX-COL.
002000         05 WS-COL-NOME          PIC X(64).
002010         05 WS-COL-METADADO      PIC X(64).
002020     03 FILLER                   PIC X(15).
002030
002040*---------------------------------------------------------------
002050* TABELA DE CABECALHO DA PLANILHA (NOME DE COLUNA X POSICAO)
002060*---------------------------------------------------------------
002070 01  WS-QTD-CAB                  PIC 9(03) COMP.
002080 01  WS-CABECALHO-TABELA.
002090     03 WS-CABECALHO-ITEM OCCURS 30 TIMES                   SOL0501 
002100                          ASCENDING KEY IS WS-CAB-POSICAO
002110                          INDEXED BY WS-IDX-CAB.
002120         05 WS-CAB-NOME          PIC X(64).
002130         05 WS-CAB-POSICAO       PIC 9(03) COMP.
002140     03 FILLER                   PIC X(15).
002150
002160 01  WS-COLUNA-PROCURADA         PIC X(64).
002170 01  WS-COLUNA-ENCONTRADA-POS    PIC 9(03) COMP.
002180 01  WS-VALOR-CELULA-COL         PIC X(256).
002190
002200*---------------------------------------------------------------
002210* AREA DE CONVERSAO DE CELULA NUMERICA (SEM USO DE FUNCTION)
002220*---------------------------------------------------------------
002230 01  WS-CONV-AREA.
002240     03 WS-CONV-TEXTO            PIC X(18).
002250     03 WS-CONV-PARTE-INT        PIC X(18).
002260     03 WS-CONV-PARTE-DEC        PIC X(18).
002270     03 WS-CONV-CONT-NAOZERO     PIC 9(02) COMP.
002280     03 WS-CONV-NUMERO           PIC 9(06) COMP.
002290     03 WS-CONV-DIGITO-X         PIC X(01).
002300     03 WS-CONV-DIGITO           PIC 9(01).
002310     03 FILLER                   PIC X(10).
002320 77  WS-IDX-DIGITO                PIC 9(02) COMP.
002330
002340*---------------------------------------------------------------
002350* DADOS DA LINHA CORRENTE DA PLANILHA, JA RESOLVIDOS
002360*---------------------------------------------------------------
002370 01  WS-LINHA-ATUAL.
002380     03 WS-LINHA-NUMERO-ATUAL    PIC 9(05) COMP.
002390     03 WS-IDENTIFICA-ATUAL      PIC X(64).
002400     03 WS-DOCTYPE-ATUAL         PIC X(64).
002410     03 WS-NIVEL-ATUAL-NUM       PIC 9(03) COMP.
002420     03 FILLER                   PIC X(10).
002430
002440 01  WS-FAIXA-IMAGEM.
002450     03 WS-FAIXA-IMG-INI         PIC 9(06).
002460     03 WS-FAIXA-IMG-FIM         PIC 9(06).
002470 01  WS-FAIXA-IMAGEM-R REDEFINES WS-FAIXA-IMAGEM.
002480     03 WS-FAIXA-COMPLETA        PIC 9(12).
002490
002500 77  WS-IMG-INICIO-NUM           PIC 9(06) COMP.
002510 77  WS-IMG-FIM-NUM              PIC 9(06) COMP.
002520 77  WS-IMG                      PIC 9(06) COMP.
002530 77  WS-MAX-IMAGEM               PIC 9(06) COMP.
002540
002550*---------------------------------------------------------------
002560* DADOS DO ELEMENTO DE ESTRUTURA EM MONTAGEM
002570*---------------------------------------------------------------
002580 77  WS-SEQ-ELEMENTO             PIC 9(05) COMP.
002590 77  WS-NIVEL-ANTERIOR           PIC 9(03) COMP.
002600 77  WS-ULT-ELEMENTO             PIC 9(05) COMP.
002610 77  WS-ULT-ELEMENTO-PAI         PIC 9(05) COMP.
002620 01  WS-ELEMENTO-ATUAL.
002630     03 WS-ELEMENTO-SEQ-ATUAL    PIC 9(05).
002640     03 WS-ELEMENTO-PAI-ATUAL    PIC 9(05).
002650     03 WS-ELEMENTO-QTD-META-WS  PIC 9(03) COMP.
002660     03 WS-ELEMENTO-METADADO-WS OCCURS 15 TIMES
002670                          INDEXED BY WS-IDX-META.
002680         05 WS-ELEMENTO-META-NOME-WS   PIC X(64).
002690         05 WS-ELEMENTO-META-VALOR-WS  PIC X(256).
002700     03 FILLER                   PIC X(10).
002710
002720 01  WS-META-NOME-PROC           PIC X(64).
002730 01  WS-META-VALOR-PROC          PIC X(256).
002740
002750*---------------------------------------------------------------
002760* TABELA DE ULTIMO ELEMENTO CRIADO POR NIVEL DE HIERARQUIA
002770* (REGRA DE NEGOCIO 1 - ELIMINA A NECESSIDADE DE PERCORRER A
002780* CADEIA DE PAIS: O PAI DE UM SALTO DE NIVEL E' SEMPRE O
002790* ULTIMO ELEMENTO REGISTRADO NO NIVEL IMEDIATAMENTE ANTERIOR)
002800*---------------------------------------------------------------
002810 77  WS-QTD-NIVEIS-USADOS        PIC 9(02) COMP.
002820 01  WS-LAST-ELEMENTO-NIVEL-TAB.
002830     03 WS-LAST-ELEMENTO-NIVEL OCCURS 20 TIMES
002840                          INDEXED BY WS-IDX-NIV
002850                                 PIC 9(05) COMP.
002860 01  WS-NIVEL-TOTAIS-TAB.
002870     03 WS-NIVEL-TOTAIS-ITEM OCCURS 20 TIMES
002880                          INDEXED BY WS-IDX-TOTNIV.
002890         05 WS-NIVEL-TOTAIS-NUM      PIC 9(03) COMP.
002900         05 WS-NIVEL-TOTAIS-QTD      PIC 9(07) COMP.
002910     03 FILLER                   PIC X(15).
002920
002930*---------------------------------------------------------------
002940* BUFFER DE LEITURA DO CATALOGO E CONTADORES GERAIS
002950*---------------------------------------------------------------
002960 01  WS-CATALOGO-BUFFER.
002970     03 WS-CAT-BUF-IDENTIFICA    PIC X(64).
002980     03 WS-CAT-BUF-QTD-META      PIC 9(03) COMP.
002990     03 WS-CAT-BUF-METADADO OCCURS 15 TIMES
003000                          INDEXED BY WS-IDX-CATMETA.
003010         05 WS-CAT-BUF-META-NOME     PIC X(64).
003020         05 WS-CAT-BUF-META-VALOR    PIC X(256).
003030     03 FILLER                   PIC X(30).
003040
003050 77  WS-QTD-LINHAS-LIDAS         PIC 9(07) COMP.
003060 77  WS-QTD-ELEM-CRIADOS         PIC 9(07) COMP.
003070 77  WS-QTD-LINHAS-REJEIT        PIC 9(07) COMP.
003080
003090 01  WS-MSIRELAT-AREA.
003100     COPY CFPK0026.
003110
003120 LINKAGE SECTION.
003130
003140 PROCEDURE DIVISION.
003150
003160*-----------------------------------------------------------------
003170* MAIN-PROCEDURE - CONTROLE PRINCIPAL DO PASSO - ENCADEIA
003180* INICIALIZACAO, PROCESSAMENTO DA PLANILHA E FINALIZACAO
003190*-----------------------------------------------------------------
003200 MAIN-PROCEDURE.
003210     PERFORM P100-INICIO      THRU P100-INICIO-FIM.
003220     PERFORM P200-PROCESSA    THRU P200-PROCESSA-FIM.
003230     PERFORM P900-FINALIZA    THRU P900-FINALIZA-FIM.
003240 MAIN-PROCEDURE-FIM.
003250     GOBACK.
003260
003270*---------------------------------------------------------------
003280* P100 - INICIALIZACAO GERAL E LEITURA DOS PARAMETROS DE CARGA
003290*---------------------------------------------------------------
003300 P100-INICIO.
003310     DISPLAY 'MSIIMPRT - INICIO DA IMPORTACAO DE ESTRUTURA.'.
003320     PERFORM P850-LIMPA-VARIAVEIS THRU P850-LIMPA-VARIAVEIS-FIM.
003330     SET WS-EXECUCAO-OK TO TRUE.
003340     PERFORM P110-LE-PARAMETROS THRU P110-LE-PARAMETROS-FIM.
003350     IF WS-EXECUCAO-OK
003360         PERFORM P150-ABRE-ARQUIVOS THRU P150-ABRE-ARQUIVOS-FIM
003370     END-IF.
003380 P100-INICIO-FIM.
003390
003400*-----------------------------------------------------------------
003410* P110-LE-PARAMETROS - ABRE E LE POR COMPLETO O CARTAO DE
003420* PARAMETROS (PASTA, LIMITES E TABELA DE COLUNAS DE METADADO)
003430*-----------------------------------------------------------------
003440 P110-LE-PARAMETROS.
003450     OPEN INPUT PARAMETRO.
003460     IF NOT WS-FS-OK OF WS-FS-P
003470         PERFORM P815-ERRO-ARQ-PARAMETRO
003480                 THRU P815-ERRO-ARQ-PARAMETRO-FIM
003490     ELSE
003500         PERFORM P111-LE-LINHA-PARAMETRO
003510                 THRU P111-LE-LINHA-PARAMETRO-FIM
003520                 WITH TEST BEFORE
003530                 UNTIL WS-EOF-OK OF WS-EOF-P
003540                    OR MSI-PARM-REG-FIM
003550         CLOSE PARAMETRO
003560         PERFORM P114-APLICA-DEFAULTS THRU P114-APLICA-DEFAULTS-FIM
003570     END-IF.
003580 P110-LE-PARAMETROS-FIM.
003590
003600*-----------------------------------------------------------------
003610* P111-LE-LINHA-PARAMETRO - LE UMA LINHA DO CARTAO E DESVIA
003620* CONFORME O TIPO DE REGISTRO (MESTRE/COLUNA/FIM)
003630*-----------------------------------------------------------------
003640 P111-LE-LINHA-PARAMETRO.
003650     READ PARAMETRO INTO MSI-PARM-REGISTRO
003660         AT END
003670             SET WS-EOF-OK OF WS-EOF-P TO TRUE
003680         NOT AT END
003690             EVALUATE TRUE
003700                 WHEN MSI-PARM-REG-MESTRE
003710                     PERFORM P112-CARREGA-MESTRE
003720                             THRU P112-CARREGA-MESTRE-FIM
003730                 WHEN MSI-PARM-REG-COLUNA
003740                     PERFORM P113-CARREGA-COLUNA
003750                             THRU P113-CARREGA-COLUNA-FIM
003760                 WHEN OTHER
003770                     CONTINUE
003780             END-EVALUATE
003790     END-READ.
003800 P111-LE-LINHA-PARAMETRO-FIM.
003810
003820*-----------------------------------------------------------------
003830* P112-CARREGA-MESTRE - CARREGA OS DADOS DA LINHA MESTRE (TIPO H)
003840* NAS VARIAVEIS DE TRABALHO DO PASSO
003850*-----------------------------------------------------------------
003860 P112-CARREGA-MESTRE.
003870     MOVE MSI-PASTA-EXCEL          TO WS-PASTA-EXCEL.
003880     MOVE MSI-LINHA-CABECALHO      TO WS-LINHA-CABECALHO-NUM.
003890     MOVE MSI-LINHA-DADO-INICIO    TO WS-LINHA-DADO-INICIO-NUM.
003900     MOVE MSI-LINHA-DADO-FIM       TO WS-LINHA-DADO-FIM-NUM.
003910     MOVE MSI-COLUNA-IDENTIFICA    TO WS-COLUNA-IDENTIFICA.
003920     MOVE MSI-COLUNA-TIPO-DOC      TO WS-COLUNA-TIPO-DOC.
003930     MOVE MSI-COLUNA-NIVEL         TO WS-COLUNA-NIVEL.
003940     MOVE MSI-COLUNA-IMAGEM-INI    TO WS-COLUNA-IMAGEM-INI.
003950     MOVE MSI-COLUNA-IMAGEM-FIM    TO WS-COLUNA-IMAGEM-FIM.
003960 P112-CARREGA-MESTRE-FIM.
003970
003980*-----------------------------------------------------------------
003990* P113-CARREGA-COLUNA - ACRESCENTA UMA COLUNA DE METADADO (LINHA
004000* TIPO C) NA TABELA DE CONFIGURACAO
004010*-----------------------------------------------------------------
004020 P113-CARREGA-COLUNA.
004030     IF WS-QTD-COLUNAS-CONFIG < 30
004040         ADD 1 TO WS-QTD-COLUNAS-CONFIG
004050         SET WS-IDX-COL TO WS-QTD-COLUNAS-CONFIG
004060         MOVE MSI-COLUNA-NOME       TO WS-COL-NOME (WS-IDX-COL)
004070         MOVE MSI-COLUNA-METADADO-NM
004080                                    TO WS-COL-METADADO (WS-IDX-COL)
004090     END-IF.
004100 P113-CARREGA-COLUNA-FIM.
004110
004120*-----------------------------------------------------------------
004130* P114-APLICA-DEFAULTS - APLICA VALORES-PADRAO AOS CAMPOS DO
004140* CARTAO MESTRE QUE VIERAM EM BRANCO
004150*-----------------------------------------------------------------
004160 P114-APLICA-DEFAULTS.
004170     IF WS-LINHA-CABECALHO-NUM = ZERO
004180         MOVE 1 TO WS-LINHA-CABECALHO-NUM
004190     END-IF.
004200     IF WS-LINHA-DADO-INICIO-NUM = ZERO
004210         COMPUTE WS-LINHA-DADO-INICIO-NUM =
004220                 WS-LINHA-CABECALHO-NUM + 1
004230     END-IF.
004240     IF WS-LINHA-DADO-FIM-NUM = ZERO
004250         MOVE 99999 TO WS-LINHA-DADO-FIM-NUM
004260     END-IF.
004270 P114-APLICA-DEFAULTS-FIM.
004280
004290*---------------------------------------------------------------
004300* P150 - ABERTURA DOS DEMAIS ARQUIVOS DO PASSO
004310*---------------------------------------------------------------
004320 P150-ABRE-ARQUIVOS.
004330     OPEN INPUT IMPORTA.
004340     IF NOT WS-FS-OK OF WS-FS-I
004350         PERFORM P810-ERRO-ARQ-IMPORTA
004360             THRU P810-ERRO-ARQ-IMPORTA-FIM
004370     ELSE
004380         OPEN I-O PAGINAS
004390         IF NOT WS-FS-OK OF WS-FS-G
004400             OPEN OUTPUT PAGINAS
004410         END-IF
004420         OPEN INPUT CATALOGO
004430         IF WS-FS-OK OF WS-FS-C
004440             SET WS-CATALOGO-DISPON-OK TO TRUE
004450         ELSE
004460             SET WS-CATALOGO-DISPON-OK TO FALSE
004470         END-IF
004480         OPEN OUTPUT ESTRUTURA
004490     END-IF.
004500 P150-ABRE-ARQUIVOS-FIM.
004510
004520*---------------------------------------------------------------
004530* P200 - LEITURA PRELIMINAR (PAGINACAO), CARGA DA PLANILHA E
004540*        MONTAGEM DA ESTRUTURA
004550*---------------------------------------------------------------
004560 P200-PROCESSA.
004570     IF WS-EXECUCAO-OK
004580         PERFORM P300-LE-CABECALHO THRU P300-LE-CABECALHO-FIM
004590     END-IF.
004600     IF WS-EXECUCAO-OK
004610         PERFORM P310-PULA-LINHAS-INICIAIS
004620                 THRU P310-PULA-LINHAS-INICIAIS-FIM
004630     END-IF.
004640     IF WS-EXECUCAO-OK
004650         PERFORM P250-VARRE-IMAGENS THRU P250-VARRE-IMAGENS-FIM
004660     END-IF.
004670     IF WS-EXECUCAO-OK
004680         PERFORM P260-GERA-PAGINACAO THRU P260-GERA-PAGINACAO-FIM
004690     END-IF.
004700     IF WS-EXECUCAO-OK
004710         CLOSE IMPORTA
004720         OPEN INPUT IMPORTA
004730         SET WS-EOF-OK OF WS-EOF-I TO FALSE
004740         PERFORM P300-LE-CABECALHO THRU P300-LE-CABECALHO-FIM
004750     END-IF.
004760     IF WS-EXECUCAO-OK
004770         PERFORM P310-PULA-LINHAS-INICIAIS
004780                 THRU P310-PULA-LINHAS-INICIAIS-FIM
004790     END-IF.
004800     IF WS-EXECUCAO-OK
004810         PERFORM P320-LE-LINHA-DADO THRU P320-LE-LINHA-DADO-FIM
004820                 WITH TEST BEFORE
004830                 UNTIL WS-EOF-OK OF WS-EOF-I
004840                    OR NOT WS-EXECUCAO-OK
004850                    OR MSI-LINHA-NUMERO OF MSI-IMPORT-REGISTRO
004860                       NOT LESS THAN WS-LINHA-DADO-FIM-NUM
004870     END-IF.
004880 P200-PROCESSA-FIM.
004890
004900*---------------------------------------------------------------
004910* P300 - LOCALIZA E MONTA A TABELA DA LINHA DE CABECALHO
004920*---------------------------------------------------------------
004930 P300-LE-CABECALHO.
004940     PERFORM P301-LE-LINHA-ATE-CABECALHO
004950             THRU P301-LE-LINHA-ATE-CABECALHO-FIM
004960             WITH TEST BEFORE
004970             UNTIL WS-EOF-OK OF WS-EOF-I
004980                OR MSI-LINHA-NUMERO OF MSI-IMPORT-REGISTRO
004990                   NOT LESS THAN WS-LINHA-CABECALHO-NUM.
005000     IF WS-EOF-OK OF WS-EOF-I
005010         PERFORM P812-ERRO-CABECALHO-AUSENTE
005020                 THRU P812-ERRO-CABECALHO-AUSENTE-FIM
005030     ELSE
005040         PERFORM P302-MONTA-TABELA-CABECALHO
005050                 THRU P302-MONTA-TABELA-CABECALHO-FIM
005060     END-IF.
005070 P300-LE-CABECALHO-FIM.
005080
005090*-----------------------------------------------------------------
005100* P301-LE-LINHA-ATE-CABECALHO - AVANCA A LEITURA ATE ENCONTRAR A
005110* LINHA DE CABECALHO DA PLANILHA
005120*-----------------------------------------------------------------
005130 P301-LE-LINHA-ATE-CABECALHO.
005140     READ IMPORTA INTO MSI-IMPORT-REGISTRO
005150         AT END SET WS-EOF-OK OF WS-EOF-I TO TRUE
005160     END-READ.
005170 P301-LE-LINHA-ATE-CABECALHO-FIM.
005180
005190*-----------------------------------------------------------------
005200* P302-MONTA-TABELA-CABECALHO - TRANSFORMA A LINHA DE CABECALHO EM
005210* TABELA DE NOME-DE-COLUNA POR POSICAO
005220*-----------------------------------------------------------------
005230 P302-MONTA-TABELA-CABECALHO.
005240     MOVE ZERO TO WS-QTD-CAB.
005250     IF MSI-LINHA-QTD-CELULAS OF MSI-IMPORT-REGISTRO > ZERO
005260         PERFORM P303-CARREGA-CELULA-CABECALHO
005270                 THRU P303-CARREGA-CELULA-CABECALHO-FIM
005280                 VARYING WS-IDX-CAB FROM 1 BY 1
005290                 UNTIL WS-IDX-CAB >
005300                       MSI-LINHA-QTD-CELULAS OF MSI-IMPORT-REGISTRO
005310     END-IF.
005320 P302-MONTA-TABELA-CABECALHO-FIM.
005330
005340*-----------------------------------------------------------------
005350* P303-CARREGA-CELULA-CABECALHO - GRAVA UMA OCORRENCIA DA TABELA
005360* DE CABECALHO PARA UMA CELULA OCUPADA
005370*-----------------------------------------------------------------
005380 P303-CARREGA-CELULA-CABECALHO.
005390     MOVE MSI-LINHA-CELULA (WS-IDX-CAB) OF MSI-IMPORT-REGISTRO
005400          TO WS-CAB-NOME (WS-IDX-CAB).
005410     SET WS-QTD-CAB TO WS-IDX-CAB.
005420     MOVE WS-IDX-CAB TO WS-CAB-POSICAO (WS-IDX-CAB).
005430 P303-CARREGA-CELULA-CABECALHO-FIM.
005440
005450*---------------------------------------------------------------
005460* P310 - AVANCA ATE A PRIMEIRA LINHA DE DADO DO INTERVALO
005470*---------------------------------------------------------------
005480 P310-PULA-LINHAS-INICIAIS.
005490     PERFORM P311-LE-LINHA-IMPORTACAO
005500             THRU P311-LE-LINHA-IMPORTACAO-FIM
005510             WITH TEST AFTER
005520             UNTIL WS-EOF-OK OF WS-EOF-I
005530                OR MSI-LINHA-NUMERO OF MSI-IMPORT-REGISTRO
005540                   NOT LESS THAN WS-LINHA-DADO-INICIO-NUM.
005550 P310-PULA-LINHAS-INICIAIS-FIM.
005560
005570*-----------------------------------------------------------------
005580* P311-LE-LINHA-IMPORTACAO - LE A PROXIMA LINHA FISICA DO ARQUIVO
005590* DE IMPORTACAO E AJUSTA A CHAVE DE FIM
005600*-----------------------------------------------------------------
005610 P311-LE-LINHA-IMPORTACAO.
005620     READ IMPORTA INTO MSI-IMPORT-REGISTRO
005630         AT END SET WS-EOF-OK OF WS-EOF-I TO TRUE
005640     END-READ.
005650 P311-LE-LINHA-IMPORTACAO-FIM.
005660
005670*---------------------------------------------------------------
005680* P250/P260 - LEITURA PRELIMINAR PARA DESCOBRIR A MAIOR IMAGEM
005690*             CITADA E GERACAO DA PAGINACAO INICIAL (SO' QUANDO
005700*             A ESTRUTURA FISICA AINDA NAO EXISTE)
005710*---------------------------------------------------------------
005720 P250-VARRE-IMAGENS.
005730     MOVE ZERO TO WS-MAX-IMAGEM.
005740     PERFORM P251-VARRE-LINHA-IMAGEM
005750         THRU P251-VARRE-LINHA-IMAGEM-FIM
005760             WITH TEST BEFORE
005770             UNTIL WS-EOF-OK OF WS-EOF-I
005780                OR MSI-LINHA-NUMERO OF MSI-IMPORT-REGISTRO
005790                   NOT LESS THAN WS-LINHA-DADO-FIM-NUM.
005800 P250-VARRE-IMAGENS-FIM.
005810
005820 P251-VARRE-LINHA-IMAGEM.
005830     IF MSI-LINHA-QTD-CELULAS OF MSI-IMPORT-REGISTRO > ZERO
005840         MOVE WS-COLUNA-IMAGEM-FIM TO WS-COLUNA-PROCURADA
005850         PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM
005860         IF WS-COLUNA-ENCONTRADA-POS = ZERO
005870             MOVE WS-COLUNA-IMAGEM-INI TO WS-COLUNA-PROCURADA
005880             PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM
005890         END-IF
005900         IF WS-COLUNA-ENCONTRADA-POS > ZERO
005910             MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
005920                  OF MSI-IMPORT-REGISTRO TO WS-CONV-TEXTO
005930             PERFORM P345-CONVERTE-INTEIRO
005940                     THRU P345-CONVERTE-INTEIRO-FIM
005950             IF WS-CONV-OK-SIM AND WS-CONV-NUMERO > WS-MAX-IMAGEM
005960                 MOVE WS-CONV-NUMERO TO WS-MAX-IMAGEM
005970             END-IF
005980         END-IF
005990     END-IF.
006000     PERFORM P311-LE-LINHA-IMPORTACAO
006010         THRU P311-LE-LINHA-IMPORTACAO-FIM.
006020 P251-VARRE-LINHA-IMAGEM-FIM.
006030
006040*-----------------------------------------------------------------
006050* P260-GERA-PAGINACAO - GERA OS REGISTROS DE PAGINACAO PARA CADA
006060*            IMAGEM QUANDO O ARQUIVO DE PAGINACAO AINDA ESTA VAZIO
006070*-----------------------------------------------------------------
006080 P260-GERA-PAGINACAO.                                       SOL0602
006090     MOVE ZERO TO MSI-PAG-NUMERO-IMAGEM.
006100     START PAGINAS KEY IS NOT LESS THAN MSI-PAG-NUMERO-IMAGEM
006110         INVALID KEY
006120             SET WS-PAGINACAO-VAZIA-OK TO TRUE
006130         NOT INVALID KEY
006140             SET WS-PAGINACAO-VAZIA-OK TO FALSE
006150     END-START.
006160     IF WS-PAGINACAO-VAZIA-OK AND WS-MAX-IMAGEM > ZERO
006170         PERFORM P261-CRIA-PAGINA THRU P261-CRIA-PAGINA-FIM
006180                 VARYING WS-IMG FROM 1 BY 1
006190                 UNTIL WS-IMG > WS-MAX-IMAGEM
006200     END-IF.
006210 P260-GERA-PAGINACAO-FIM.
006220
006230*-----------------------------------------------------------------
006240* P261-CRIA-PAGINA - GRAVA UM REGISTRO NO ARQUIVO DE PAGINACAO
006250* PARA UM NUMERO DE IMAGEM
006260*-----------------------------------------------------------------
006270 P261-CRIA-PAGINA.
006280     MOVE WS-IMG  TO MSI-PAG-NUMERO-IMAGEM.
006290     MOVE ZERO    TO MSI-PAG-ELEMENTO-SEQ.
006300     WRITE MSI-PAGINA-REGISTRO
006310         INVALID KEY
006320             PERFORM P826-ERRO-GRAVA-PAGINA
006330                     THRU P826-ERRO-GRAVA-PAGINA-FIM
006340     END-WRITE.
006350 P261-CRIA-PAGINA-FIM.
006360
006370*---------------------------------------------------------------
006380* P320 - PROCESSA A LINHA DE DADO CORRENTE E AVANCA A LEITURA
006390*---------------------------------------------------------------
006400 P320-LE-LINHA-DADO.
006410     PERFORM P321-PROCESSA-LINHA-ATUAL
006420         THRU P321-PROCESSA-LINHA-ATUAL-FIM.
006430     PERFORM P311-LE-LINHA-IMPORTACAO
006440         THRU P311-LE-LINHA-IMPORTACAO-FIM.
006450 P320-LE-LINHA-DADO-FIM.
006460
006470*-----------------------------------------------------------------
006480* P321-PROCESSA-LINHA-ATUAL - COORDENA O TRATAMENTO COMPLETO DE
006490* UMA LINHA DE DADO JA LIDA
006500*-----------------------------------------------------------------
006510 P321-PROCESSA-LINHA-ATUAL.
006520     ADD 1 TO WS-QTD-LINHAS-LIDAS.
006530     IF MSI-LINHA-QTD-CELULAS OF MSI-IMPORT-REGISTRO = ZERO
006540         CONTINUE
006550     ELSE
006560         PERFORM P340-EXTRAI-CAMPOS-CHAVE
006570                 THRU P340-EXTRAI-CAMPOS-CHAVE-FIM
006580         IF WS-LINHA-VALIDA-OK
006590             PERFORM P350-DETERMINA-PAI THRU P350-DETERMINA-PAI-FIM
006600         END-IF
006610         IF WS-LINHA-VALIDA-OK
006620             PERFORM P360-ENRIQUECE-CATALOGO
006630                     THRU P360-ENRIQUECE-CATALOGO-FIM
006640             PERFORM P370-COPIA-METADADOS-EXCEL
006650                     THRU P370-COPIA-METADADOS-EXCEL-FIM
006660             PERFORM P380-ATRIBUI-PAGINAS
006670                 THRU P380-ATRIBUI-PAGINAS-FIM
006680         END-IF
006690         IF WS-LINHA-VALIDA-OK
006700             PERFORM P390-GRAVA-ELEMENTO
006710                 THRU P390-GRAVA-ELEMENTO-FIM
006720         ELSE
006730             PERFORM P395-REJEITA-LINHA THRU P395-REJEITA-LINHA-FIM
006740         END-IF
006750     END-IF.
006760 P321-PROCESSA-LINHA-ATUAL-FIM.
006770
006780*---------------------------------------------------------------
006790* P340 - EXTRAI TIPO DE DOCUMENTO, IDENTIFICADOR E NIVEL DE
006800*        HIERARQUIA DA LINHA CORRENTE (REGRA DE NEGOCIO 2)
006810*---------------------------------------------------------------
006820*---------------------------------------------------------------
006830* P340 - LOCALIZA, PELA TABELA DE CABECALHO, AS CELULAS DA
006840*        LINHA QUE CORRESPONDEM AS TRES COLUNAS-CHAVE DO
006850*        CARTAO MESTRE (TIPO DE DOCUMENTO, IDENTIFICADOR E
006860*        NIVEL) E RESOLVE O NIVEL PARA NUMERICO.
006870*---------------------------------------------------------------
006880 P340-EXTRAI-CAMPOS-CHAVE.
006890     SET WS-LINHA-VALIDA-OK TO TRUE.
006900     MOVE MSI-LINHA-NUMERO OF MSI-IMPORT-REGISTRO
006910          TO WS-LINHA-NUMERO-ATUAL.
006920
006930*    COLUNA DE TIPO DE DOCUMENTO - AUSENTE NA LINHA VIRA BRANCO,
006940*    NAO REJEITA (SO' O IDENTIFICADOR E O NIVEL SAO OBRIGATORIOS)
006950     MOVE WS-COLUNA-TIPO-DOC TO WS-COLUNA-PROCURADA.
006960     PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM.
006970     IF WS-COLUNA-ENCONTRADA-POS > ZERO
006980         MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
006990              OF MSI-IMPORT-REGISTRO TO WS-DOCTYPE-ATUAL
007000     ELSE
007010         MOVE SPACES TO WS-DOCTYPE-ATUAL
007020     END-IF.
007030
007040     MOVE WS-COLUNA-IDENTIFICA TO WS-COLUNA-PROCURADA.
007050     PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM.
007060     IF WS-COLUNA-ENCONTRADA-POS > ZERO
007070         MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
007080              OF MSI-IMPORT-REGISTRO TO WS-IDENTIFICA-ATUAL
007090     ELSE
007100         MOVE SPACES TO WS-IDENTIFICA-ATUAL
007110     END-IF.
007120
007130     MOVE WS-COLUNA-NIVEL TO WS-COLUNA-PROCURADA.
007140     PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM.
007150     IF WS-COLUNA-ENCONTRADA-POS > ZERO
007160         MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
007170              OF MSI-IMPORT-REGISTRO TO WS-CONV-TEXTO
007180     ELSE
007190         MOVE SPACES TO WS-CONV-TEXTO
007200     END-IF.
007210     PERFORM P345-CONVERTE-INTEIRO THRU P345-CONVERTE-INTEIRO-FIM.
007220     IF WS-CONV-OK-SIM
007230         MOVE WS-CONV-NUMERO TO WS-NIVEL-ATUAL-NUM
007240     ELSE
007250         SET WS-LINHA-VALIDA-OK TO FALSE
007260         PERFORM P822-ERRO-NIVEL-INVALIDO
007270                 THRU P822-ERRO-NIVEL-INVALIDO-FIM
007280     END-IF.
007290 P340-EXTRAI-CAMPOS-CHAVE-FIM.
007300
007310*---------------------------------------------------------------
007320* P345 - CONVERTE CELULA TEXTO EM NUMERO INTEIRO, SEM USAR
007330*        FUNCTION NUMVAL. ACEITA PARTE DECIMAL SO' SE FOR ZERO
007340*        (EX. "3.0" VALE 3, "3.5" E' INVALIDO - SOL-0558)
007350*---------------------------------------------------------------
007360 P345-CONVERTE-INTEIRO.                                     SOL0558 
007370     SET WS-CONV-OK-SIM TO FALSE.
007380     MOVE ZERO TO WS-CONV-NUMERO WS-CONV-CONT-NAOZERO.
007390     MOVE SPACES TO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC.
007400     IF WS-CONV-TEXTO NOT = SPACES
007410         UNSTRING WS-CONV-TEXTO DELIMITED BY '.'
007420             INTO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC
007430         END-UNSTRING
007440         INSPECT WS-CONV-PARTE-DEC TALLYING WS-CONV-CONT-NAOZERO
007450             FOR ALL '1' FOR ALL '2' FOR ALL '3' FOR ALL '4'
007460             FOR ALL '5' FOR ALL '6' FOR ALL '7' FOR ALL '8'
007470             FOR ALL '9'
007480         IF WS-CONV-CONT-NAOZERO = ZERO
007490             PERFORM P346-SOMA-DIGITO THRU P346-SOMA-DIGITO-FIM
007500                     VARYING WS-IDX-DIGITO FROM 1 BY 1
007510                     UNTIL WS-IDX-DIGITO > 18
007520             SET WS-CONV-OK-SIM TO TRUE
007530         END-IF
007540     END-IF.
007550 P345-CONVERTE-INTEIRO-FIM.
007560
007570*-----------------------------------------------------------------
007580* P346-SOMA-DIGITO - ACUMULA UM DIGITO DECIMAL NO CONTADOR DE
007590* CONVERSAO (SUB-ROTINA DE P345)
007600*-----------------------------------------------------------------
007610 P346-SOMA-DIGITO.                                          SOL0558 
007620     MOVE WS-CONV-PARTE-INT (WS-IDX-DIGITO:1) TO WS-CONV-DIGITO-X.
007630     IF WS-CONV-DIGITO-X = SPACE
007640         CONTINUE
007650     ELSE
007660         IF WS-CONV-DIGITO-X NUMERIC
007670             MOVE WS-CONV-DIGITO-X TO WS-CONV-DIGITO
007680             COMPUTE WS-CONV-NUMERO =
007690                     (WS-CONV-NUMERO * 10) + WS-CONV-DIGITO
007700         ELSE
007710             SET WS-CONV-OK-SIM TO FALSE
007720         END-IF
007730     END-IF.
007740 P346-SOMA-DIGITO-FIM.
007750
007760*-------------------------------------------------------------------
007770* P350 - DETERMINA O ELEMENTO PAI DA LINHA ATUAL (REGRA DE NEGOCIO
007780*        1). NIVEL ZERO OU SALTO DE MAIS DE UM NIVEL EM RELACAO A
007790*        LINHA ANTERIOR SAO REJEITADOS AQUI. NOS DEMAIS CASOS, O
007800*        PAI E' RESOLVIDO SEM PERCORRER A ARVORE: DESCENDO UM
007810*        NIVEL, O PAI E' O ULTIMO ELEMENTO CRIADO; PERMANECENDO NO
007820*        MESMO NIVEL, O PAI E' O MESMO DA LINHA ANTERIOR; SUBINDO,
007830*        O PAI E' O ULTIMO ELEMENTO REGISTRADO NO NIVEL DE DESTINO
007840*        (TABELA WS-LAST-ELEMENTO-NIVEL-TAB).
007850*-------------------------------------------------------------------
007860 P350-DETERMINA-PAI.                                        SOL0255
007870     IF WS-NIVEL-ATUAL-NUM = ZERO
007880         SET WS-LINHA-VALIDA-OK TO FALSE
007890         PERFORM P823-ERRO-NIVEL-ZERO THRU P823-ERRO-NIVEL-ZERO-FIM
007900     ELSE
007910         IF WS-NIVEL-ATUAL-NUM > WS-NIVEL-ANTERIOR + 1
007920             SET WS-LINHA-VALIDA-OK TO FALSE
007930             PERFORM P824-ERRO-NIVEL-SALTO
007940                     THRU P824-ERRO-NIVEL-SALTO-FIM
007950         ELSE
007960             EVALUATE TRUE
007970*                DESCEU UM NIVEL - O PAI E' O ULTIMO ELEMENTO CRIADO
007980                 WHEN WS-NIVEL-ATUAL-NUM > WS-NIVEL-ANTERIOR
007990                     MOVE WS-ULT-ELEMENTO TO WS-ELEMENTO-PAI-ATUAL
008000*                PERMANECEU NO NIVEL - MESMO PAI DA LINHA ANTERIOR
008010                 WHEN WS-NIVEL-ATUAL-NUM = WS-NIVEL-ANTERIOR
008020                     MOVE WS-ULT-ELEMENTO-PAI TO
008030                         WS-ELEMENTO-PAI-ATUAL
008040                 WHEN OTHER
008050*                    SUBIU (OU VOLTOU PARA O NIVEL 1) - BUSCA O
008060*                    ULTIMO ELEMENTO DO NIVEL IMEDIATAMENTE ACIMA
008070                     IF WS-NIVEL-ATUAL-NUM = 1
008080                         MOVE ZERO TO WS-ELEMENTO-PAI-ATUAL
008090                     ELSE
008100                         SET WS-IDX-NIV TO WS-NIVEL-ATUAL-NUM
008110                         SET WS-IDX-NIV DOWN BY 1
008120                         MOVE WS-LAST-ELEMENTO-NIVEL (WS-IDX-NIV)
008130                              TO WS-ELEMENTO-PAI-ATUAL
008140                     END-IF
008150             END-EVALUATE
008160             ADD 1 TO WS-SEQ-ELEMENTO
008170             MOVE WS-SEQ-ELEMENTO TO WS-ELEMENTO-SEQ-ATUAL
008180             SET WS-IDX-NIV TO WS-NIVEL-ATUAL-NUM
008190             MOVE WS-ELEMENTO-SEQ-ATUAL
008200                  TO WS-LAST-ELEMENTO-NIVEL (WS-IDX-NIV)
008210             MOVE WS-ELEMENTO-SEQ-ATUAL TO WS-ULT-ELEMENTO
008220             MOVE WS-ELEMENTO-PAI-ATUAL TO WS-ULT-ELEMENTO-PAI
008230             MOVE WS-NIVEL-ATUAL-NUM    TO WS-NIVEL-ANTERIOR
008240         END-IF
008250     END-IF.
008260 P350-DETERMINA-PAI-FIM.
008270
008280*---------------------------------------------------------------
008290* P360 - ENRIQUECE O ELEMENTO COM OS METADADOS BASE DO CATALOGO
008300*        (REGRA DE NEGOCIO 4)
008310*---------------------------------------------------------------
008320 P360-ENRIQUECE-CATALOGO.                                   SOL0333 
008330     MOVE ZERO TO WS-ELEMENTO-QTD-META-WS.
008340     IF WS-CATALOGO-DISPON-OK AND WS-IDENTIFICA-ATUAL NOT = SPACES
008350         MOVE WS-IDENTIFICA-ATUAL TO MSI-CAT-IDENTIFICA
008360         READ CATALOGO INTO WS-CATALOGO-BUFFER
008370             INVALID KEY
008380                 CONTINUE
008390             NOT INVALID KEY
008400                 IF WS-CAT-BUF-QTD-META > ZERO
008410                     PERFORM P361-COPIA-METADADO-CATALOGO
008420                             THRU P361-COPIA-METADADO-CATALOGO-FIM
008430                             VARYING WS-IDX-CATMETA FROM 1 BY 1
008440                             UNTIL WS-IDX-CATMETA >
008450                                 WS-CAT-BUF-QTD-META
008460                 END-IF
008470         END-READ
008480     END-IF.
008490 P360-ENRIQUECE-CATALOGO-FIM.
008500
008510*-----------------------------------------------------------------
008520* P361-COPIA-METADADO-CATALOGO - COPIA UM PAR NOME/VALOR DO
008530* REGISTRO DE CATALOGO PARA O ELEMENTO
008540*-----------------------------------------------------------------
008550 P361-COPIA-METADADO-CATALOGO.
008560     MOVE WS-CAT-BUF-META-NOME (WS-IDX-CATMETA)  TO
008570         WS-META-NOME-PROC.
008580     MOVE WS-CAT-BUF-META-VALOR (WS-IDX-CATMETA) TO
008590         WS-META-VALOR-PROC.
008600     PERFORM P602-DEFINE-METADADO THRU P602-DEFINE-METADADO-FIM.
008610 P361-COPIA-METADADO-CATALOGO-FIM.
008620
008630*---------------------------------------------------------------
008640* P370 - SOBREPOE OS METADADOS COM O VALOR DAS COLUNAS DA
008650*        PLANILHA CONFIGURADAS NO CARTAO TIPO C (REGRA 3)
008660*---------------------------------------------------------------
008670 P370-COPIA-METADADOS-EXCEL.
008680     IF WS-QTD-COLUNAS-CONFIG > ZERO
008690         PERFORM P371-APLICA-COLUNA-CONFIG
008700                 THRU P371-APLICA-COLUNA-CONFIG-FIM
008710                 VARYING WS-IDX-COL FROM 1 BY 1
008720                 UNTIL WS-IDX-COL > WS-QTD-COLUNAS-CONFIG
008730     END-IF.
008740 P370-COPIA-METADADOS-EXCEL-FIM.
008750
008760*-----------------------------------------------------------------
008770* P371-APLICA-COLUNA-CONFIG - LOCALIZA A CELULA DE UMA COLUNA
008780* CONFIGURADA E GRAVA O METADADO CORRESPONDENTE
008790*-----------------------------------------------------------------
008800 P371-APLICA-COLUNA-CONFIG.                                 SOL0361 
008810     IF WS-COL-METADADO (WS-IDX-COL) NOT = SPACES
008820         MOVE WS-COL-NOME (WS-IDX-COL) TO WS-COLUNA-PROCURADA
008830         PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM
008840         IF WS-COLUNA-ENCONTRADA-POS > ZERO
008850             MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
008860                  OF MSI-IMPORT-REGISTRO TO WS-VALOR-CELULA-COL
008870             IF WS-VALOR-CELULA-COL NOT = SPACES
008880                 MOVE WS-COL-METADADO (WS-IDX-COL) TO
008890                     WS-META-NOME-PROC
008900                 MOVE WS-VALOR-CELULA-COL          TO
008910                     WS-META-VALOR-PROC
008920                 PERFORM P602-DEFINE-METADADO
008930                         THRU P602-DEFINE-METADADO-FIM
008940             END-IF
008950         END-IF
008960     END-IF.
008970 P371-APLICA-COLUNA-CONFIG-FIM.
008980
008990*---------------------------------------------------------------
009000* P380 - RESOLVE E VALIDA A FAIXA DE PAGINAS (IMAGENS) DO
009010*        ELEMENTO CORRENTE (REGRA DE NEGOCIO 5)
009020*---------------------------------------------------------------
009030 P380-ATRIBUI-PAGINAS.                                      SOL0388 
009040     MOVE ZERO TO WS-IMG-INICIO-NUM WS-IMG-FIM-NUM.
009050     MOVE WS-COLUNA-IMAGEM-INI TO WS-COLUNA-PROCURADA.
009060     PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM.
009070     IF WS-COLUNA-ENCONTRADA-POS > ZERO
009080         MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
009090              OF MSI-IMPORT-REGISTRO TO WS-CONV-TEXTO
009100         PERFORM P345-CONVERTE-INTEIRO
009110             THRU P345-CONVERTE-INTEIRO-FIM
009120         IF WS-CONV-OK-SIM
009130             MOVE WS-CONV-NUMERO TO WS-IMG-INICIO-NUM
009140         END-IF
009150     END-IF.
009160
009170     IF WS-IMG-INICIO-NUM > ZERO
009180         MOVE WS-IMG-INICIO-NUM TO WS-IMG-FIM-NUM
009190         MOVE WS-COLUNA-IMAGEM-FIM TO WS-COLUNA-PROCURADA
009200         PERFORM P600-BUSCA-COLUNA THRU P600-BUSCA-COLUNA-FIM
009210         IF WS-COLUNA-ENCONTRADA-POS > ZERO
009220             MOVE MSI-LINHA-CELULA (WS-COLUNA-ENCONTRADA-POS)
009230                  OF MSI-IMPORT-REGISTRO TO WS-CONV-TEXTO
009240             PERFORM P345-CONVERTE-INTEIRO
009250                 THRU P345-CONVERTE-INTEIRO-FIM
009260             IF WS-CONV-OK-SIM
009270                 MOVE WS-CONV-NUMERO TO WS-IMG-FIM-NUM
009280             END-IF
009290         END-IF
009300         PERFORM P381-VALIDA-FAIXA-IMAGEM
009310                 THRU P381-VALIDA-FAIXA-IMAGEM-FIM
009320                 VARYING WS-IMG FROM WS-IMG-INICIO-NUM BY 1
009330                 UNTIL WS-IMG > WS-IMG-FIM-NUM
009340                    OR NOT WS-LINHA-VALIDA-OK
009350     END-IF.
009360     MOVE WS-IMG-INICIO-NUM TO WS-FAIXA-IMG-INI.
009370     MOVE WS-IMG-FIM-NUM    TO WS-FAIXA-IMG-FIM.
009380 P380-ATRIBUI-PAGINAS-FIM.
009390
009400*-----------------------------------------------------------------
009410* P381-VALIDA-FAIXA-IMAGEM - CONFERE SE A FAIXA DE IMAGENS DO
009420* ELEMENTO EXISTE NO ARQUIVO DE PAGINACAO
009430*-----------------------------------------------------------------
009440 P381-VALIDA-FAIXA-IMAGEM.
009450     MOVE WS-IMG TO MSI-PAG-NUMERO-IMAGEM.
009460     READ PAGINAS
009470         INVALID KEY
009480             SET WS-LINHA-VALIDA-OK TO FALSE
009490             PERFORM P825-ERRO-IMAGEM-INEXISTENTE
009500                     THRU P825-ERRO-IMAGEM-INEXISTENTE-FIM
009510         NOT INVALID KEY
009520             MOVE WS-ELEMENTO-SEQ-ATUAL TO MSI-PAG-ELEMENTO-SEQ
009530             REWRITE MSI-PAGINA-REGISTRO
009540     END-READ.
009550 P381-VALIDA-FAIXA-IMAGEM-FIM.
009560
009570*---------------------------------------------------------------
009580* P390 - GRAVA O ELEMENTO DE ESTRUTURA E COMUNICA O RELATORIO
009590*---------------------------------------------------------------
009600 P390-GRAVA-ELEMENTO.
009610     SET MSI-STRUCT-ELEMENTO TO TRUE.
009620     MOVE WS-ELEMENTO-SEQ-ATUAL      TO MSI-ELEMENTO-SEQ.
009630     MOVE WS-DOCTYPE-ATUAL           TO MSI-ELEMENTO-DOCTYPE.
009640     MOVE WS-NIVEL-ATUAL-NUM         TO MSI-ELEMENTO-NIVEL.
009650     MOVE WS-ELEMENTO-PAI-ATUAL      TO MSI-ELEMENTO-PAI-SEQ.
009660     MOVE WS-IDENTIFICA-ATUAL        TO MSI-ELEMENTO-IDENTIFICA.
009670     MOVE WS-FAIXA-IMG-INI           TO MSI-ELEMENTO-IMAGEM-INI.
009680     MOVE WS-FAIXA-IMG-FIM           TO MSI-ELEMENTO-IMAGEM-FIM.
009690     MOVE WS-ELEMENTO-QTD-META-WS    TO MSI-ELEMENTO-QTD-META.
009700     IF WS-ELEMENTO-QTD-META-WS > ZERO
009710         PERFORM P391-COPIA-METADADO-SAIDA
009720                 THRU P391-COPIA-METADADO-SAIDA-FIM
009730                 VARYING WS-IDX-META FROM 1 BY 1
009740                 UNTIL WS-IDX-META > WS-ELEMENTO-QTD-META-WS
009750     END-IF.
009760     IF WS-MODO-NORMAL = 'N'                                SOL0529 
009770         WRITE MSI-STRUCT-REGISTRO
009780     END-IF.
009790     ADD 1 TO WS-QTD-ELEM-CRIADOS.
009800     PERFORM P392-ACUMULA-TOTAL-NIVEL
009810         THRU P392-ACUMULA-TOTAL-NIVEL-FIM.
009820     MOVE WS-LINHA-NUMERO-ATUAL TO MSI-RELAT-LINHA-NUMERO.
009830     MOVE WS-NIVEL-ATUAL-NUM    TO MSI-RELAT-NIVEL.
009840     MOVE WS-DOCTYPE-ATUAL      TO MSI-RELAT-DOCTYPE.
009850     MOVE WS-IDENTIFICA-ATUAL   TO MSI-RELAT-IDENTIFICA.
009860     SET MSI-RELAT-DETALHE TO TRUE.
009870     CALL 'MSIRELAT' USING MSI-RELAT-AREA.                  SOL0467 
009880 P390-GRAVA-ELEMENTO-FIM.
009890
009900*-----------------------------------------------------------------
009910* P391-COPIA-METADADO-SAIDA - COPIA A TABELA DE METADADOS PARA O
009920* REGISTRO DE SAIDA E ACIONA O RELATORIO
009930*-----------------------------------------------------------------
009940 P391-COPIA-METADADO-SAIDA.
009950     MOVE WS-ELEMENTO-META-NOME-WS (WS-IDX-META)
009960          TO MSI-META-NOME (WS-IDX-META).
009970     MOVE WS-ELEMENTO-META-VALOR-WS (WS-IDX-META)
009980          TO MSI-META-VALOR (WS-IDX-META).
009990 P391-COPIA-METADADO-SAIDA-FIM.
010000
010010*-----------------------------------------------------------------
010020* P392-ACUMULA-TOTAL-NIVEL - ACUMULA A CONTAGEM DE ELEMENTOS
010030* CRIADOS POR NIVEL DE HIERARQUIA
010040*-----------------------------------------------------------------
010050 P392-ACUMULA-TOTAL-NIVEL.                                  SOL0440 
010060     SET WS-IDX-TOTNIV TO 1.
010070     SET WS-NIVEL-ENCONTRADO-OK TO FALSE.
010080     SEARCH WS-NIVEL-TOTAIS-ITEM
010090         AT END
010100             CONTINUE
010110         WHEN WS-NIVEL-TOTAIS-NUM (WS-IDX-TOTNIV) =
010120             WS-NIVEL-ATUAL-NUM
010130             SET WS-NIVEL-ENCONTRADO-OK TO TRUE
010140     END-SEARCH.
010150     IF WS-NIVEL-ENCONTRADO-OK
010160         ADD 1 TO WS-NIVEL-TOTAIS-QTD (WS-IDX-TOTNIV)
010170     ELSE
010180         IF WS-QTD-NIVEIS-USADOS < 20
010190             ADD 1 TO WS-QTD-NIVEIS-USADOS
010200             SET WS-IDX-TOTNIV TO WS-QTD-NIVEIS-USADOS
010210             MOVE WS-NIVEL-ATUAL-NUM TO WS-NIVEL-TOTAIS-NUM
010220                 (WS-IDX-TOTNIV)
010230             MOVE 1 TO WS-NIVEL-TOTAIS-QTD (WS-IDX-TOTNIV)
010240         END-IF
010250     END-IF.
010260 P392-ACUMULA-TOTAL-NIVEL-FIM.
010270
010280*-----------------------------------------------------------------
010290* P395-REJEITA-LINHA - REGISTRA A REJEICAO DE UMA LINHA E ENCERRA
010300* A EXECUCAO (REGRA DE NEGOCIO 6)
010310*-----------------------------------------------------------------
010320 P395-REJEITA-LINHA.
010330     ADD 1 TO WS-QTD-LINHAS-REJEIT.
010340     SET WS-EXECUCAO-OK TO FALSE.
010350 P395-REJEITA-LINHA-FIM.
010360
010370*---------------------------------------------------------------
010380* P600/P602 - ROTINAS AUXILIARES DE TABELA (BUSCA DE COLUNA E
010390*             INCLUSAO/SOBREPOSICAO DE METADADO)
010400*---------------------------------------------------------------
010410 P600-BUSCA-COLUNA.
010420     MOVE ZERO TO WS-COLUNA-ENCONTRADA-POS.
010430     IF WS-QTD-CAB > ZERO AND WS-COLUNA-PROCURADA NOT = SPACES
010440         SET WS-IDX-CAB TO 1
010450         SEARCH WS-CABECALHO-ITEM
010460             AT END
010470                 CONTINUE
010480             WHEN WS-CAB-NOME (WS-IDX-CAB) = WS-COLUNA-PROCURADA
010490                 MOVE WS-CAB-POSICAO (WS-IDX-CAB)
010500                      TO WS-COLUNA-ENCONTRADA-POS
010510         END-SEARCH
010520     END-IF.
010530 P600-BUSCA-COLUNA-FIM.
010540
010550*-----------------------------------------------------------------
010560* P602-DEFINE-METADADO - INSERE OU SOBRESCREVE UM PAR NOME/VALOR
010570* NA TABELA DE METADADOS DO ELEMENTO
010580*-----------------------------------------------------------------
010590 P602-DEFINE-METADADO.
010600     SET WS-IDX-META TO 1.
010610     SET WS-META-ENCONTRADO-OK TO FALSE.
010620     IF WS-ELEMENTO-QTD-META-WS > ZERO
010630         SEARCH WS-ELEMENTO-METADADO-WS
010640             AT END
010650                 CONTINUE
010660             WHEN WS-ELEMENTO-META-NOME-WS (WS-IDX-META) =
010670                 WS-META-NOME-PROC
010680                 SET WS-META-ENCONTRADO-OK TO TRUE
010690         END-SEARCH
010700     END-IF.
010710     IF WS-META-ENCONTRADO-OK
010720         MOVE WS-META-VALOR-PROC TO WS-ELEMENTO-META-VALOR-WS
010730             (WS-IDX-META)
010740     ELSE
010750         IF WS-ELEMENTO-QTD-META-WS < 15
010760             ADD 1 TO WS-ELEMENTO-QTD-META-WS
010770             SET WS-IDX-META TO WS-ELEMENTO-QTD-META-WS
010780             MOVE WS-META-NOME-PROC
010790                  TO WS-ELEMENTO-META-NOME-WS (WS-IDX-META)
010800             MOVE WS-META-VALOR-PROC
010810                  TO WS-ELEMENTO-META-VALOR-WS (WS-IDX-META)
010820         END-IF
010830     END-IF.
010840 P602-DEFINE-METADADO-FIM.
010850
010860*---------------------------------------------------------------
010870* P8XX - ROTINAS DE ERRO
010880*---------------------------------------------------------------
010890 P810-ERRO-ARQ-IMPORTA.
010900     DISPLAY 'MSIIMPRT - ERRO AO ABRIR ARQUIVO IMPORTA.'.
010910     DISPLAY 'MSIIMPRT - FILE STATUS = ' WS-FS-I.
010920     SET WS-EXECUCAO-OK TO FALSE.
010930 P810-ERRO-ARQ-IMPORTA-FIM.
010940
010950*-----------------------------------------------------------------
010960* P812-ERRO-CABECALHO-AUSENTE - TRATA CABECALHO DE PLANILHA NAO
010970* ENCONTRADO (FIM DE ARQUIVO ANTES DO TIPO H)
010980*-----------------------------------------------------------------
010990 P812-ERRO-CABECALHO-AUSENTE.
011000     DISPLAY 'MSIIMPRT - LINHA DE CABECALHO NAO ENCONTRADA.'.
011010     SET WS-EXECUCAO-OK TO FALSE.
011020 P812-ERRO-CABECALHO-AUSENTE-FIM.
011030
011040*-----------------------------------------------------------------
011050* P815-ERRO-ARQ-PARAMETRO - TRATA ERRO DE ABERTURA OU LEITURA DO
011060* CARTAO DE PARAMETROS
011070*-----------------------------------------------------------------
011080 P815-ERRO-ARQ-PARAMETRO.
011090     DISPLAY 'MSIIMPRT - ERRO AO ABRIR ARQUIVO PARAMETRO.'.
011100     DISPLAY 'MSIIMPRT - FILE STATUS = ' WS-FS-P.
011110     SET WS-EXECUCAO-OK TO FALSE.
011120 P815-ERRO-ARQ-PARAMETRO-FIM.
011130
011140*-----------------------------------------------------------------
011150* P822-ERRO-NIVEL-INVALIDO - TRATA A REJEICAO POR NIVEL DE
011160* HIERARQUIA NAO NUMERICO
011170*-----------------------------------------------------------------
011180 P822-ERRO-NIVEL-INVALIDO.                                  SOL0298 
011190     DISPLAY 'MSIIMPRT - LINHA ' WS-LINHA-NUMERO-ATUAL
011200             ' REJEITADA - NIVEL DE HIERARQUIA NAO NUMERICO.'.
011210 P822-ERRO-NIVEL-INVALIDO-FIM.
011220
011230*-----------------------------------------------------------------
011240* P823-ERRO-NIVEL-ZERO - TRATA A REJEICAO POR NIVEL DE HIERARQUIA
011250* IGUAL A ZERO
011260*-----------------------------------------------------------------
011270 P823-ERRO-NIVEL-ZERO.                                      SOL0298 
011280     DISPLAY 'MSIIMPRT - LINHA ' WS-LINHA-NUMERO-ATUAL
011290             ' REJEITADA - NIVEL DE HIERARQUIA ZERO.'.
011300 P823-ERRO-NIVEL-ZERO-FIM.
011310
011320*-----------------------------------------------------------------
011330* P824-ERRO-NIVEL-SALTO - TRATA A REJEICAO POR SALTO DE MAIS DE UM
011340* NIVEL EM RELACAO A LINHA ANTERIOR
011350*-----------------------------------------------------------------
011360 P824-ERRO-NIVEL-SALTO.                                     SOL0298 
011370     DISPLAY 'MSIIMPRT - LINHA ' WS-LINHA-NUMERO-ATUAL
011380             ' REJEITADA - SALTO DE NIVEL DE HIERARQUIA INVALIDO.'.
011390 P824-ERRO-NIVEL-SALTO-FIM.
011400
011410*-----------------------------------------------------------------
011420* P825-ERRO-IMAGEM-INEXISTENTE - TRATA A REJEICAO POR FAIXA DE
011430* IMAGEM NAO CADASTRADA NA PAGINACAO
011440*-----------------------------------------------------------------
011450 P825-ERRO-IMAGEM-INEXISTENTE.
011460     DISPLAY 'MSIIMPRT - LINHA ' WS-LINHA-NUMERO-ATUAL
011470             ' REJEITADA - IMAGEM ' WS-IMG
011480             ' NAO EXISTE NA ESTRUTURA FISICA.'.
011490 P825-ERRO-IMAGEM-INEXISTENTE-FIM.
011500
011510*-----------------------------------------------------------------
011520* P826-ERRO-GRAVA-PAGINA - TRATA ERRO DE GRAVACAO NO ARQUIVO DE
011530* PAGINACAO DURANTE A GERACAO INICIAL
011540*-----------------------------------------------------------------
011550 P826-ERRO-GRAVA-PAGINA.
011560     DISPLAY 'MSIIMPRT - ERRO AO GERAR PAGINACAO. FS=' WS-FS-G.
011570     SET WS-EXECUCAO-OK TO FALSE.
011580 P826-ERRO-GRAVA-PAGINA-FIM.
011590
011600*---------------------------------------------------------------
011610* P850 - LIMPEZA INICIAL DAS AREAS DE TRABALHO
011620*---------------------------------------------------------------
011630 P850-LIMPA-VARIAVEIS.
011640     MOVE ZERO   TO WS-QTD-COLUNAS-CONFIG WS-QTD-CAB
011650                    WS-SEQ-ELEMENTO WS-NIVEL-ANTERIOR
011660                    WS-ULT-ELEMENTO WS-ULT-ELEMENTO-PAI
011670                    WS-QTD-NIVEIS-USADOS WS-QTD-LINHAS-LIDAS
011680                    WS-QTD-ELEM-CRIADOS WS-QTD-LINHAS-REJEIT
011690                    WS-MAX-IMAGEM.
011700     MOVE SPACES TO WS-PARAMETROS-CARGA.
011710     SET WS-EOF-OK OF WS-EOF-P TO FALSE.
011720     SET WS-EOF-OK OF WS-EOF-I TO FALSE.
011730 P850-LIMPA-VARIAVEIS-FIM.
011740
011750*---------------------------------------------------------------
011760* P900 - FECHAMENTO, TOTAIS E RELATORIO FINAL
011770*---------------------------------------------------------------
011780 P900-FINALIZA.
011790     IF WS-EXECUCAO-OK
011800         SET MSI-STRUCT-TOTAIS TO TRUE
011810         MOVE WS-QTD-LINHAS-LIDAS  TO MSI-TOTAL-LINHAS-LIDAS
011820         MOVE WS-QTD-ELEM-CRIADOS  TO MSI-TOTAL-ELEM-CRIADOS
011830         MOVE WS-QTD-LINHAS-REJEIT TO MSI-TOTAL-LINHAS-REJEIT
011840         MOVE WS-QTD-NIVEIS-USADOS TO MSI-TOTAL-NIVEL-QTD
011850         IF WS-QTD-NIVEIS-USADOS > ZERO
011860             PERFORM P393-COPIA-TOTAL-NIVEL-SAIDA
011870                     THRU P393-COPIA-TOTAL-NIVEL-SAIDA-FIM
011880                     VARYING WS-IDX-TOTNIV FROM 1 BY 1
011890                     UNTIL WS-IDX-TOTNIV > WS-QTD-NIVEIS-USADOS
011900         END-IF
011910         IF WS-MODO-NORMAL = 'N'                            SOL0529 
011920             WRITE MSI-STRUCT-REGISTRO
011930         END-IF
011940     END-IF.
011950     MOVE WS-QTD-LINHAS-LIDAS   TO MSI-RELAT-TOT-LIDAS.
011960     MOVE WS-QTD-ELEM-CRIADOS   TO MSI-RELAT-TOT-CRIADOS.
011970     MOVE WS-QTD-LINHAS-REJEIT  TO MSI-RELAT-TOT-REJEITADAS.
011980     MOVE WS-QTD-NIVEIS-USADOS  TO MSI-RELAT-QTD-NIVEIS.
011990     IF WS-EXECUCAO-OK
012000         MOVE ZERO TO MSI-RELAT-TOT-RC
012010     ELSE
012020         MOVE 12   TO MSI-RELAT-TOT-RC
012030     END-IF.
012040     IF WS-QTD-NIVEIS-USADOS > ZERO
012050         PERFORM P394-COPIA-TOTAL-NIVEL-LK
012060                 THRU P394-COPIA-TOTAL-NIVEL-LK-FIM
012070                 VARYING WS-IDX-TOTNIV FROM 1 BY 1
012080                 UNTIL WS-IDX-TOTNIV > WS-QTD-NIVEIS-USADOS
012090     END-IF.
012100     SET MSI-RELAT-TOTAIS TO TRUE.
012110     CALL 'MSIRELAT' USING MSI-RELAT-AREA.                  SOL0467 
012120     PERFORM P470-FECHA-ARQUIVOS THRU P470-FECHA-ARQUIVOS-FIM.
012130     IF WS-EXECUCAO-OK
012140         MOVE ZERO TO RETURN-CODE
012150         DISPLAY 'MSIIMPRT - PROCESSAMENTO CONCLUIDO COM SUCESSO.'
012160     ELSE
012170         MOVE 12 TO RETURN-CODE
012180         DISPLAY 'MSIIMPRT - PROCESSAMENTO ABORTADO.'
012190         DISPLAY 'MSIIMPRT - ARQUIVO ESTRUTURA NAO DEVE SER '
012200                 'CATALOGADO PELO PASSO SEGUINTE DO JOB.'
012210     END-IF.
012220     DISPLAY 'MSIIMPRT - FIM DO PROCESSAMENTO.'.
012230 P900-FINALIZA-FIM.
012240
012250*-----------------------------------------------------------------
012260* P393-COPIA-TOTAL-NIVEL-SAIDA - COPIA A TABELA DE TOTAIS POR
012270* NIVEL PARA O REGISTRO DE TOTAIS DE SAIDA
012280*-----------------------------------------------------------------
012290 P393-COPIA-TOTAL-NIVEL-SAIDA.
012300     MOVE WS-NIVEL-TOTAIS-NUM (WS-IDX-TOTNIV)
012310          TO MSI-TOTAL-NIVEL-NUM (WS-IDX-TOTNIV).
012320     MOVE WS-NIVEL-TOTAIS-QTD (WS-IDX-TOTNIV)
012330          TO MSI-TOTAL-NIVEL-QTDE (WS-IDX-TOTNIV).
012340 P393-COPIA-TOTAL-NIVEL-SAIDA-FIM.
012350
012360*-----------------------------------------------------------------
012370* P394-COPIA-TOTAL-NIVEL-LK - COPIA A TABELA DE TOTAIS POR NIVEL
012380* PARA A AREA DE COMUNICACAO COM MSIRELAT
012390*-----------------------------------------------------------------
012400 P394-COPIA-TOTAL-NIVEL-LK.
012410     MOVE WS-NIVEL-TOTAIS-NUM (WS-IDX-TOTNIV)
012420          TO MSI-RELAT-NIVEL-NUM (WS-IDX-TOTNIV).
012430     MOVE WS-NIVEL-TOTAIS-QTD (WS-IDX-TOTNIV)
012440          TO MSI-RELAT-NIVEL-QTDE (WS-IDX-TOTNIV).
012450 P394-COPIA-TOTAL-NIVEL-LK-FIM.
012460
012470*-----------------------------------------------------------------
012480* P470-FECHA-ARQUIVOS - FECHA TODOS OS ARQUIVOS ABERTOS PELO PASSO
012490*-----------------------------------------------------------------
012500 P470-FECHA-ARQUIVOS.
012510     CLOSE IMPORTA PAGINAS CATALOGO ESTRUTURA.
012520 P470-FECHA-ARQUIVOS-FIM.
