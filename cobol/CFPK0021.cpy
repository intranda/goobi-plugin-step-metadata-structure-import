000100*****************************************************************
000110* CFPK0021 - LAYOUT DO CARTAO DE PARAMETROS DO PASSO DE IMPORTA-
000120*            CAO DE ESTRUTURA.
000130*            REG-TIPO 'H' = LINHA MESTRE (PASTA/LIMITES/COLUNAS
000140*                          CHAVE).
000150*            REG-TIPO 'C' = LINHA DE COLUNA DE METADADO (UMA POR
000160*                          COLUNA CONFIGURADA NA PLANILHA).
000170*            REG-TIPO 'F' = LINHA FIM DE PARAMETROS.
000180*****************************************************************
000190 01  MSI-PARM-REGISTRO.
000200     03 MSI-PARM-TIPO-REG        PIC X(01).
000210         88 MSI-PARM-REG-MESTRE       VALUE 'H'.
000220         88 MSI-PARM-REG-COLUNA       VALUE 'C'.
000230         88 MSI-PARM-REG-FIM          VALUE 'F'.
000240     03 MSI-PARM-CORPO-MESTRE.
000250         05 MSI-PASTA-EXCEL           PIC X(256).
000260         05 MSI-LINHA-CABECALHO       PIC 9(04).
000270         05 MSI-LINHA-DADO-INICIO     PIC 9(04).
000280         05 MSI-LINHA-DADO-FIM        PIC 9(05).
000290*        NOMES DE COLUNA (CONFORME O CABECALHO DA PLANILHA)
000300*        QUE IDENTIFICAM AS 5 CHAVES DE MONTAGEM DA ARVORE.
000310*        SAO USADOS SO NA PRIMEIRA LEITURA, PARA MONTAR A
000320*        TABELA POSICIONAL DE CABECALHO (VER P302 EM MSIIMPRT).
000330         05 MSI-COLUNA-IDENTIFICA     PIC X(64).
000340         05 MSI-COLUNA-TIPO-DOC       PIC X(64).
000350         05 MSI-COLUNA-NIVEL          PIC X(64).
000360         05 MSI-COLUNA-IMAGEM-INI     PIC X(64).
000370         05 MSI-COLUNA-IMAGEM-FIM     PIC X(64).
000380*    VISAO ALTERNATIVA DO MESMO CORPO PARA AS LINHAS TIPO 'C':
000390*    UMA COLUNA DE METADADO CONFIGURADA POR LINHA DO CARTAO,
000400*    JA QUE O NUMERO DE COLUNAS DE METADADO VARIA DE ACERVO
000410*    PARA ACERVO (VER FILLER DE AJUSTE ABAIXO).
000420     03 MSI-PARM-CORPO-COLUNA REDEFINES MSI-PARM-CORPO-MESTRE.
000430         05 MSI-COLUNA-NOME           PIC X(64).
000440         05 MSI-COLUNA-METADADO-NM    PIC X(64).
000450         05 FILLER                    PIC X(461).
000460     03 FILLER                        PIC X(20).
