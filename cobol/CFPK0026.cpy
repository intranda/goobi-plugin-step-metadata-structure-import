000100*****************************************************************
000110* CFPK0026 - AREA DE COMUNICACAO ENTRE O PROGRAMA DE IMPORTACAO
000120*            (MSIIMPRT) E O SUBPROGRAMA DE RELATORIO (MSIRELAT).
000130*            CARREGA UMA LINHA DE DETALHE OU O PACOTE DE TOTAIS
000140*            DE FIM DE PROCESSAMENTO PARA O RELATORIO DE FIM DE
000150*            EXECUCAO DA CARGA DE ESTRUTURA.
000160*****************************************************************
000170 01  MSI-RELAT-AREA.
000180     03 MSI-RELAT-TIPO-CHAM      PIC X(01).
000190         88 MSI-RELAT-DETALHE        VALUE 'D'.
000200         88 MSI-RELAT-TOTAIS         VALUE 'T'.
000210     03 MSI-RELAT-LINHA-NUMERO   PIC 9(05).
000220     03 MSI-RELAT-NIVEL          PIC 9(03).
000230     03 MSI-RELAT-DOCTYPE        PIC X(20).
000240     03 MSI-RELAT-IDENTIFICA     PIC X(20).
000250     03 MSI-RELAT-TOT-LIDAS      PIC 9(07).
000260     03 MSI-RELAT-TOT-CRIADOS    PIC 9(07).
000270     03 MSI-RELAT-TOT-REJEITADAS PIC 9(07).
000280     03 MSI-RELAT-TOT-RC         PIC 9(02).
000290*    CODIGO DE RETORNO DO PASSO (00 = TUDO OK, 12 = LINHA
000300*    REJEITADA E O PROCESSAMENTO FOI ENCERRADO). MOVIDO PELO
000310*    MSIRELAT PARA A COLUNA FINAL DA LINHA DE SITUACAO.
000320     03 MSI-RELAT-QTD-NIVEIS     PIC 9(02).
000330     03 MSI-RELAT-NIVEL-TOTAIS OCCURS 20 TIMES
000340                          INDEXED BY MSI-IDX-RELNIV.
000350         05 MSI-RELAT-NIVEL-NUM      PIC 9(03).
000360         05 MSI-RELAT-NIVEL-QTDE     PIC 9(07).
000370         05 MSI-RELAT-NIVEL-QTDE-ED  REDEFINES
000380            MSI-RELAT-NIVEL-QTDE     PIC ZZZZZZ9.
000390     03 FILLER                   PIC X(15).
